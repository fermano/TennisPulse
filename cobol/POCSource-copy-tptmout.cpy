000100******************************************************************00000100
000200*                                                                  00000200
000300*   COPYBOOK:  TPTMOUT                                             00000300
000400*                                                                  00000400
000500*   DESCRIPTIVE NAME = TIMELINE-OUT-REC LAYOUT                     00000500
000600*                                                                  00000600
000700*   ONE RECORD PER DISTINCT (PLAYER,YEAR,MONTH) PRESENT IN THE     00000700
000800*   INPUT -- WRITTEN BY TPTLINE IN ASCENDING PLAYER/YEAR/MONTH     00000800
000900*   ORDER.  METRIC-AVERAGES IS CARRIED IN THE SAME FIXED METRIC    00000900
001000*   ORDER AS TPMETWK; A METRIC NEVER SUPPLIED FOR THAT MONTH       00001000
001100*   CARRIES ZERO (THE LAYOUT HAS NO PRESENCE FLAGS -- UNLIKE       00001100
001200*   TPSTATS -- SINCE A NUMERIC PICTURE CANNOT BE LEFT BLANK).      00001200
001300*                                                                  00001300
001400*   HISTORY                                                       00001400
001500*   -------                                                       00001500
001600*   2018-04-19  RJL  INITIAL LAYOUT                                00001600
001700*                                                                  00001700
001800******************************************************************00001800
001900 01  TIMELINE-OUT-REC.                                             00001900
002000     05  TO-PLAYER-ID                    PIC X(06).                00002000
002100     05  TO-YEAR                         PIC 9(04).                00002100
002200     05  TO-MONTH                        PIC 9(02).                00002200
002300     05  TO-METRIC-AVERAGES OCCURS 10 TIMES.                       00002300
002400         10  TO-METRIC-AVERAGE            PIC 9(03)V9(04).          00002400
002500     05  FILLER                           PIC X(10).                00002500
