000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     TPRULES.                                         00000200
000300 AUTHOR.         R J LOWRY.                                       00000300
000400 INSTALLATION.   COACHING ANALYTICS - BATCH SYSTEMS GROUP.        00000400
000500 DATE-WRITTEN.   03/22/88.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                 00000900
001000*   PROGRAM:  TPRULES                                             00001000
001100*                                                                 00001100
001200*   CALLED ONCE PER PLAYER-STATS-REC BY TPCOACH1.  CLASSIFIES     00001200
001300*   EACH OF THE 10 RAW MATCH METRICS SUPPLIED ON THE CALL INTO    00001300
001400*   ONE OF CRITICAL/WARNING/GOOD/EXCELLENT AGAINST FIXED          00001400
001500*   THRESHOLDS, DERIVES THE ONE OVERALL COACHING STATUS FOR THE   00001500
001600*   PLAYER-MATCH, AND BUILDS THE LIST OF COACHING TIPS.           00001600
001700*                                                                 00001700
001800*   THE THRESHOLDS BELOW ARE SET BY THE HEAD COACHING STAFF AND   00001800
001900*   ARE NOT ON ANY PARAMETER FILE -- THEY CHANGE ABOUT AS OFTEN   00001900
002000*   AS THE NET HEIGHT DOES.  IF THAT EVER CHANGES, REWORK THE     00002000
002100*   TPT-THRESHOLDS GROUP BELOW.                                   00002100
002200*                                                                 00002200
002300*   CHANGE LOG                                                    00002300
002400*   ----------                                                   00002400
002500*   03/22/88  RJL  INITIAL VERSION -- SERVE AND ERROR METRICS     00002500
002600*                  ONLY, PORTED FROM THE COACHING STAFF'S         00002600
002700*                  SPREADSHEET FORMULAS.                         00002700
002800*   07/11/88  RJL  ADDED WINNERS AND BREAK-POINT METRICS.         00002800
002900*   11/02/88  RJL  ADDED NET-PTS-WON AND LONG-RALLY-WIN-RATE.     00002900
003000*   02/14/89  DCS  FIXED BOUNDARY TEST ON FIRST-SERVE-IN -- WAS   00003000
003100*                  USING > INSTEAD OF >=, MISCLASSIFIED 60.00     00003100
003200*                  AS WARNING INSTEAD OF GOOD.  TKT#1147         00003200
003300*   09/30/91  DCS  ADDED FIRST-SERVE-IN-GOOD TIP VARIANT PER      00003300
003400*                  COACHING STAFF REQUEST.  TKT#1402             00003400
003500*   06/02/94  WLT  ADDED 800-DERIVE-COACHING-STATUS, PREVIOUSLY   00003500
003600*                  DONE BY HAND IN TPCOACH1.  TKT#1889            00003600
003700*   01/04/99  DCS  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS   00003700
003800*                  PROGRAM, NO CHANGE REQUIRED.  TKT#2206         00003800
003900*   06/09/19  DCS  ADDED LONG-RALLY-WIN-RATE TIP CODE, WIDENED    00003900
004000*                  TIP CODE FIELD TO X(24).  TKT#4803             00004000
004100*   03/11/20  MVK  ADDED UPSI-0 TRACE SWITCH FOR FAULT ANALYSIS   00004100
004200*                  LAB -- SET ON IN JCL ONLY WHEN COACHING       00004200
004300*                  STAFF REPORTS A MISCLASSIFIED MATCH.          00004300
004320*   07/19/21  TJM  STATUS AND TIP SLOTS WERE BEING FILED BY A     00004320
004340*                  RUNNING COUNT OF PRESENT METRICS, SO A MATCH   00004340
004360*                  MISSING AN EARLY METRIC SHIFTED EVERY LATER    00004360
004380*                  METRIC'S RESULT INTO THE WRONG SLOT.  EACH     00004380
004400*                  CLASSIFY PARAGRAPH NOW FILES ITS STATUS AND    00004400
004420*                  TIP UNDER ITS OWN FIXED METRIC NUMBER SO AN    00004420
004440*                  ABSENT METRIC LEAVES ITS SLOT BLANK INSTEAD.   00004440
004460*                  TKT#5114                                       00004460
004470*   09/14/21  TJM  EXPANDED PARAGRAPH-HEADER AND THRESHOLD-TABLE  00004470
004472*                  COMMENTARY -- SHOP STANDARD IS DOCUMENTATION   00004472
004474*                  AT LEAST AS LONG AS THE CODE IT EXPLAINS.      00004474
004476*                  TKT#5140                                       00004476
004480*                                                                 00004480
004500******************************************************************00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-370.                                        00004800
004900 OBJECT-COMPUTER. IBM-370.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     UPSI-0 IS TPT-TRACE-SW                                       00005100
005200         ON STATUS IS TPT-TRACE-ON                                00005200
005300         OFF STATUS IS TPT-TRACE-OFF.                             00005300
005400 DATA DIVISION.                                                   00005400
005500 WORKING-STORAGE SECTION.                                         00005500
005600******************************************************************00005600
005700*    THRESHOLD CONSTANTS -- ONE GROUP PER METRIC.  T1/T2/T3 ARE   00005700
005710*    THE WARNING/GOOD/EXCELLENT CUT POINTS FOR THAT METRIC; A    00005710
005720*    VALUE BELOW T1 IS CRITICAL.  ON A LOWER-IS-BETTER METRIC     00005720
005730*    (THE TWO UNFORCED-ERROR COUNTS) THE SENSE IS REVERSED --     00005730
005740*    SEE THE <= TESTS IN 130/140 BELOW.                           00005740
005800******************************************************************00005800
005900 01  TPT-THRESHOLDS.                                              00005900
005910*    FIRST-SERVE-IN PERCENTAGE                                    00005910
006000     05  TPT-FSI-T1              PIC 9(03)V9(02) VALUE 050.00.     00006000
006100     05  TPT-FSI-T2              PIC 9(03)V9(02) VALUE 060.00.     00006100
006200     05  TPT-FSI-T3              PIC 9(03)V9(02) VALUE 070.00.     00006200
006210*    FIRST-SERVE-POINTS-WON PERCENTAGE                            00006210
006300     05  TPT-FSPW-T1             PIC 9(03)V9(02) VALUE 060.00.     00006300
006400     05  TPT-FSPW-T2             PIC 9(03)V9(02) VALUE 065.00.     00006400
006500     05  TPT-FSPW-T3             PIC 9(03)V9(02) VALUE 075.00.     00006500
006510*    SECOND-SERVE-POINTS-WON PERCENTAGE                           00006510
006600     05  TPT-SSPW-T1             PIC 9(03)V9(02) VALUE 040.00.     00006600
006700     05  TPT-SSPW-T2             PIC 9(03)V9(02) VALUE 050.00.     00006700
006800     05  TPT-SSPW-T3             PIC 9(03)V9(02) VALUE 060.00.     00006800
006810*    UNFORCED-ERROR COUNTS -- LOWER IS BETTER, SEE NOTE ABOVE     00006810
006900     05  TPT-UEF-T1              PIC 9(03)       VALUE 005.        00006900
007000     05  TPT-UEF-T2              PIC 9(03)       VALUE 010.        00007000
007100     05  TPT-UEF-T3              PIC 9(03)       VALUE 018.        00007100
007200     05  TPT-UEB-T1              PIC 9(03)       VALUE 005.        00007200
007300     05  TPT-UEB-T2              PIC 9(03)       VALUE 010.        00007300
007400     05  TPT-UEB-T3              PIC 9(03)       VALUE 018.        00007400
007410*    WINNER COUNT                                                 00007410
007500     05  TPT-WIN-T1              PIC 9(03)       VALUE 008.        00007500
007600     05  TPT-WIN-T2              PIC 9(03)       VALUE 015.        00007600
007700     05  TPT-WIN-T3              PIC 9(03)       VALUE 025.        00007700
007710*    BREAK-POINT-CONVERSION PERCENTAGE                            00007710
007800     05  TPT-BPC-T1              PIC 9(03)V9(02) VALUE 025.00.     00007800
007900     05  TPT-BPC-T2              PIC 9(03)V9(02) VALUE 040.00.     00007900
008000     05  TPT-BPC-T3              PIC 9(03)V9(02) VALUE 060.00.     00008000
008010*    BREAK-POINTS-SAVED PERCENTAGE                                00008010
008100     05  TPT-BPS-T1              PIC 9(03)V9(02) VALUE 025.00.     00008100
008200     05  TPT-BPS-T2              PIC 9(03)V9(02) VALUE 045.00.     00008200
008300     05  TPT-BPS-T3              PIC 9(03)V9(02) VALUE 065.00.     00008300
008310*    NET-POINTS-WON PERCENTAGE                                    00008310
008400     05  TPT-NPW-T1              PIC 9(03)V9(02) VALUE 050.00.     00008400
008500     05  TPT-NPW-T2              PIC 9(03)V9(02) VALUE 060.00.     00008500
008600     05  TPT-NPW-T3              PIC 9(03)V9(02) VALUE 070.00.     00008600
008610*    LONG-RALLY-WIN-RATE PERCENTAGE -- NEWEST METRIC, TKT#4803    00008610
008700     05  TPT-LRWR-T1             PIC 9(03)V9(02) VALUE 035.00.     00008700
008800     05  TPT-LRWR-T2             PIC 9(03)V9(02) VALUE 045.00.     00008800
008900     05  TPT-LRWR-T3             PIC 9(03)V9(02) VALUE 060.00.     00008900
008950     05  FILLER                  PIC X(01) VALUE SPACE.     00008950
009000******************************************************************00009000
009100*    WORK AREAS                                                   00009100
009200******************************************************************00009200
009300 01  WS-WORK-AREA.                                                00009300
009400     05  WS-CURRENT-VALUE        PIC 9(03)V9(02) VALUE 0.          00009400
009500     05  WS-CURRENT-VALUE-V REDEFINES WS-CURRENT-VALUE.           00009500
009600         10  WS-CURRENT-VALUE-WHOLE  PIC 9(03).                   00009600
009700         10  WS-CURRENT-VALUE-DEC    PIC 9(02).                   00009700
009800     05  WS-METRIC-NUM           PIC 9(02) COMP VALUE 0.          00009800
009900*    WS-METRIC-NUM IS NOT A RUNNING TALLY -- EACH CLASSIFY         00009900
009920*    PARAGRAPH SETS IT TO THAT METRIC'S OWN FIXED SLOT NUMBER      00009920
009940*    (1 = FIRST-SERVE-IN ... 10 = LONG-RALLY-WIN-RATE) BEFORE      00009940
009960*    FILING A STATUS OR TIP, SO AN ABSENT METRIC LEAVES ITS        00009960
009980*    OWN SLOT BLANK INSTEAD OF SHIFTING LATER METRICS DOWN.        00009980
010000     05  WS-TIP-HOLD             PIC X(24) VALUE SPACES.          00010000
010050     05  FILLER                  PIC X(01) VALUE SPACE.           00010050
010100 01  WS-COUNTS-GROUP.                                             00010100
010200     05  WS-CRITICAL-COUNT       PIC 9(02) COMP VALUE 0.          00010200
010300     05  WS-WARNING-COUNT        PIC 9(02) COMP VALUE 0.          00010300
010350     05  FILLER                  PIC X(01) VALUE SPACE.           00010350
010400 01  WS-COUNTS-PACKED REDEFINES WS-COUNTS-GROUP PIC 9(04) COMP.   00010400
010500 01  WS-PARA-NAME                PIC X(32) VALUE SPACES.          00010500
010600 LINKAGE SECTION.                                                 00010600
010700     COPY TPMETWK.                                                00010700
010800 01  TPM-OUTPUT-DUMP REDEFINES TPM-OUTPUT-METRICS PIC X(346).     00010800
010900******************************************************************00010900
011000 PROCEDURE DIVISION USING TPM-INPUT-METRICS, TPM-OUTPUT-METRICS,  00011000
011100                          TPM-RETURN-CD.                          00011100
011200******************************************************************00011200
011210*    NO PERFORM ... VARYING OVER A TABLE OF THRESHOLDS HERE --    00011210
011220*    EACH METRIC HAS ITS OWN COMPARISON SENSE (HIGHER- VS         00011220
011230*    LOWER-IS-BETTER) AND ITS OWN TIP VOCABULARY, SO A SINGLE     00011230
011240*    STRAIGHT-LINE PERFORM PER METRIC IS CLEARER THAN A DRIVER    00011240
011250*    TABLE WOULD BE.  TKT#5114 EXPLAINS WHY EACH ONE SETS ITS OWN 00011250
011260*    WS-METRIC-NUM RATHER THAN LETTING A SHARED COUNTER DRIFT.    00011260
011300                                                                  00011300
011400     PERFORM 000-INIT-RTN THRU 000-EXIT.                          00011400
011500                                                                  00011500
011600     PERFORM 100-CLASSIFY-FIRST-SERVE-IN THRU 100-EXIT.           00011600
011700     PERFORM 110-CLASSIFY-FIRST-SERVE-PTS-WON THRU 110-EXIT.      00011700
011800     PERFORM 120-CLASSIFY-SECOND-SERVE-PTS-WON THRU 120-EXIT.     00011800
011900     PERFORM 130-CLASSIFY-UNFORCED-ERR-FOREHAND THRU 130-EXIT.    00011900
012000     PERFORM 140-CLASSIFY-UNFORCED-ERR-BACKHAND THRU 140-EXIT.    00012000
012100     PERFORM 150-CLASSIFY-WINNERS THRU 150-EXIT.                  00012100
012200     PERFORM 160-CLASSIFY-BREAK-PT-CONVERSION THRU 160-EXIT.      00012200
012300     PERFORM 170-CLASSIFY-BREAK-PTS-SAVED THRU 170-EXIT.          00012300
012400     PERFORM 180-CLASSIFY-NET-PTS-WON THRU 180-EXIT.              00012400
012500     PERFORM 190-CLASSIFY-LONG-RALLY-WIN-RATE THRU 190-EXIT.      00012500
012600                                                                  00012600
012610*    ALL 10 METRICS ARE CLASSIFIED AND FILED BEFORE WE DERIVE     00012610
012620*    THE ONE OVERALL STATUS -- 800 BELOW NEEDS THE FINAL          00012620
012630*    WS-CRITICAL-COUNT/WS-WARNING-COUNT TALLIES, NOT A RUNNING    00012630
012640*    PARTIAL COUNT.                                               00012640
012700     PERFORM 800-DERIVE-COACHING-STATUS THRU 800-EXIT.            00012700
012800                                                                  00012800
012900     MOVE 0 TO TPM-RETURN-CD.                                     00012900
013000     GOBACK.                                                      00013000
013100                                                                  00013100
013110*    000-INIT-RTN -- TPM-OUTPUT-METRICS IS INITIALIZE'D RATHER    00013110
013120*    THAN MOVE-SPACE'D FIELD BY FIELD SO TPM-OUT-METRIC-COUNT     00013120
013130*    AND TPM-OUT-TIP-COUNT START AT A TRUE BINARY ZERO, NOT AN    00013130
013140*    UNPRINTABLE SPACE-FILLED COMP FIELD.                         00013140
013200 000-INIT-RTN.                                                    00013200
013300     MOVE '000-INIT-RTN' TO WS-PARA-NAME.                         00013300
013400     IF TPT-TRACE-ON                                              00013400
013500         DISPLAY 'TPRULES ENTERED FOR ' TPM-IN-FIRST-SERVE-IN-FLAG00013500
013600     END-IF.                                                      00013600
013700     INITIALIZE TPM-OUTPUT-METRICS.                               00013700
013800     MOVE 0 TO WS-CRITICAL-COUNT WS-WARNING-COUNT                 00013800
013900                WS-METRIC-NUM.                                    00013900
014000 000-EXIT.                                                        00014000
014100     EXIT.                                                        00014100
014200                                                                  00014200
014300******************************************************************00014300
014400*    FIRST-SERVE-IN IS THE ONE METRIC WHOSE TIP TEXT DEPENDS ON   00014400
014500*    WHICH NON-EXCELLENT STATUS IT DREW -- GOOD GETS ITS OWN      00014500
014600*    ENCOURAGING TIP, WARNING/CRITICAL SHARE THE "LOW" TIP.       00014600
014700******************************************************************00014700
014800 100-CLASSIFY-FIRST-SERVE-IN.                                     00014800
014900     MOVE '100-CLASSIFY-FIRST-SERVE-IN' TO WS-PARA-NAME.          00014900
015000     IF TPM-IN-FIRST-SERVE-IN-FLAG NOT = 'Y'                      00015000
015100         GO TO 100-EXIT                                          00015100
015200     END-IF.                                                     00015200
015300     MOVE 1 TO WS-METRIC-NUM.                                     00015300
015400     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00015400
015500     MOVE TPM-IN-FIRST-SERVE-IN TO WS-CURRENT-VALUE.             00015500
015600     EVALUATE TRUE                                               00015600
015700         WHEN WS-CURRENT-VALUE >= TPT-FSI-T3                     00015700
015800             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00015800
015900         WHEN WS-CURRENT-VALUE >= TPT-FSI-T2                     00015900
016000*            02/14/89 DCS -- >= NOT > , TKT#1147                 TKT1147
016100             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00016100
016200             MOVE 'FIRST_SERVE_IN_GOOD' TO WS-TIP-HOLD            00016200
016300             PERFORM 900-ADD-TIP THRU 900-EXIT                   00016300
016400         WHEN WS-CURRENT-VALUE >= TPT-FSI-T1                     00016400
016500             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00016500
016600             ADD 1 TO WS-WARNING-COUNT                           00016600
016700             MOVE 'FIRST_SERVE_IN_LOW' TO WS-TIP-HOLD             00016700
016800             PERFORM 900-ADD-TIP THRU 900-EXIT                   00016800
016900         WHEN OTHER                                              00016900
017000             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00017000
017100             ADD 1 TO WS-CRITICAL-COUNT                          00017100
017200             MOVE 'FIRST_SERVE_IN_LOW' TO WS-TIP-HOLD             00017200
017300             PERFORM 900-ADD-TIP THRU 900-EXIT                   00017300
017400     END-EVALUATE.                                               00017400
017500 100-EXIT.                                                        00017500
017600     EXIT.                                                        00017600
017700                                                                  00017700
017800******************************************************************00017800
017900*    REMAINING HIGHER-IS-BETTER PERCENTAGE METRICS -- ONE TIP     00017900
018000*    CODE REGARDLESS OF WHICH NON-EXCELLENT STATUS WAS DRAWN      00018000
018100******************************************************************00018100
018200 110-CLASSIFY-FIRST-SERVE-PTS-WON.                                00018200
018300     MOVE '110-CLASSIFY-FIRST-SERVE-PTS-WON' TO WS-PARA-NAME.     00018300
018400     IF TPM-IN-FIRST-SERVE-PTS-WON-FLAG NOT = 'Y'                 00018400
018500         GO TO 110-EXIT                                          00018500
018600     END-IF.                                                     00018600
018700     MOVE 2 TO WS-METRIC-NUM.                                     00018700
018800     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00018800
018900     MOVE TPM-IN-FIRST-SERVE-PTS-WON TO WS-CURRENT-VALUE.        00018900
019000     EVALUATE TRUE                                               00019000
019100         WHEN WS-CURRENT-VALUE >= TPT-FSPW-T3                    00019100
019200             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00019200
019300         WHEN WS-CURRENT-VALUE >= TPT-FSPW-T2                    00019300
019400             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00019400
019500             MOVE 'FIRST_SERVE_POINTS_WON_LOW' TO WS-TIP-HOLD     00019500
019600             PERFORM 900-ADD-TIP THRU 900-EXIT                   00019600
019700         WHEN WS-CURRENT-VALUE >= TPT-FSPW-T1                    00019700
019800             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00019800
019900             ADD 1 TO WS-WARNING-COUNT                           00019900
020000             MOVE 'FIRST_SERVE_POINTS_WON_LOW' TO WS-TIP-HOLD     00020000
020100             PERFORM 900-ADD-TIP THRU 900-EXIT                   00020100
020200         WHEN OTHER                                              00020200
020300             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00020300
020400             ADD 1 TO WS-CRITICAL-COUNT                          00020400
020500             MOVE 'FIRST_SERVE_POINTS_WON_LOW' TO WS-TIP-HOLD     00020500
020600             PERFORM 900-ADD-TIP THRU 900-EXIT                   00020600
020700     END-EVALUATE.                                               00020700
020800 110-EXIT.                                                        00020800
020900     EXIT.                                                        00020900
021000                                                                  00021000
021010*    SECOND-SERVE-PTS-WON -- SAME HIGHER-IS-BETTER SHAPE AS       00021010
021020*    110 ABOVE, OWN THRESHOLD SET AND OWN TIP CODE.               00021020
021100 120-CLASSIFY-SECOND-SERVE-PTS-WON.                               00021100
021200     MOVE '120-CLASSIFY-SECOND-SERVE-PTS-WON' TO WS-PARA-NAME.    00021200
021300     IF TPM-IN-SECOND-SERVE-PTS-WON-FLAG NOT = 'Y'                00021300
021400         GO TO 120-EXIT                                          00021400
021500     END-IF.                                                     00021500
021600     MOVE 3 TO WS-METRIC-NUM.                                     00021600
021700     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00021700
021800     MOVE TPM-IN-SECOND-SERVE-PTS-WON TO WS-CURRENT-VALUE.       00021800
021900     EVALUATE TRUE                                               00021900
022000         WHEN WS-CURRENT-VALUE >= TPT-SSPW-T3                    00022000
022100             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00022100
022200         WHEN WS-CURRENT-VALUE >= TPT-SSPW-T2                    00022200
022300             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00022300
022400             MOVE 'SECOND_SERVE_WEAK' TO WS-TIP-HOLD              00022400
022500             PERFORM 900-ADD-TIP THRU 900-EXIT                   00022500
022600         WHEN WS-CURRENT-VALUE >= TPT-SSPW-T1                    00022600
022700             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00022700
022800             ADD 1 TO WS-WARNING-COUNT                           00022800
022900             MOVE 'SECOND_SERVE_WEAK' TO WS-TIP-HOLD              00022900
023000             PERFORM 900-ADD-TIP THRU 900-EXIT                   00023000
023100         WHEN OTHER                                              00023100
023200             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00023200
023300             ADD 1 TO WS-CRITICAL-COUNT                          00023300
023400             MOVE 'SECOND_SERVE_WEAK' TO WS-TIP-HOLD              00023400
023500             PERFORM 900-ADD-TIP THRU 900-EXIT                   00023500
023600     END-EVALUATE.                                               00023600
023700 120-EXIT.                                                        00023700
023800     EXIT.                                                        00023800
023900                                                                  00023900
024000******************************************************************00024000
024100*    LOWER-IS-BETTER ERROR-COUNT METRICS -- COMPARISONS REVERSED  00024100
024200******************************************************************00024200
024300 130-CLASSIFY-UNFORCED-ERR-FOREHAND.                              00024300
024400     MOVE '130-CLASSIFY-UNFORCED-ERR-FOREHAND' TO WS-PARA-NAME.   00024400
024500     IF TPM-IN-UNFORCED-ERR-FH-FLAG NOT = 'Y'                     00024500
024600         GO TO 130-EXIT                                          00024600
024700     END-IF.                                                     00024700
024800     MOVE 4 TO WS-METRIC-NUM.                                     00024800
024900     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00024900
025000     MOVE TPM-IN-UNFORCED-ERR-FOREHAND TO WS-CURRENT-VALUE-WHOLE.00025000
025100     EVALUATE TRUE                                               00025100
025200         WHEN WS-CURRENT-VALUE-WHOLE <= TPT-UEF-T1               00025200
025300             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00025300
025400         WHEN WS-CURRENT-VALUE-WHOLE <= TPT-UEF-T2               00025400
025500             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00025500
025600             MOVE 'FOREHAND_ERRORS_HIGH' TO WS-TIP-HOLD           00025600
025700             PERFORM 900-ADD-TIP THRU 900-EXIT                   00025700
025800         WHEN WS-CURRENT-VALUE-WHOLE <= TPT-UEF-T3               00025800
025900             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00025900
026000             ADD 1 TO WS-WARNING-COUNT                           00026000
026100             MOVE 'FOREHAND_ERRORS_HIGH' TO WS-TIP-HOLD           00026100
026200             PERFORM 900-ADD-TIP THRU 900-EXIT                   00026200
026300         WHEN OTHER                                              00026300
026400             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00026400
026500             ADD 1 TO WS-CRITICAL-COUNT                          00026500
026600             MOVE 'FOREHAND_ERRORS_HIGH' TO WS-TIP-HOLD           00026600
026700             PERFORM 900-ADD-TIP THRU 900-EXIT                   00026700
026800     END-EVALUATE.                                               00026800
026900 130-EXIT.                                                        00026900
027000     EXIT.                                                        00027000
027100                                                                  00027100
027110*    UNFORCED-ERR-BACKHAND -- LOWER-IS-BETTER, SAME SHAPE AS      00027110
027120*    130 ABOVE BUT ITS OWN THRESHOLD SET.                        00027120
027200 140-CLASSIFY-UNFORCED-ERR-BACKHAND.                              00027200
027300     MOVE '140-CLASSIFY-UNFORCED-ERR-BACKHAND' TO WS-PARA-NAME.   00027300
027400     IF TPM-IN-UNFORCED-ERR-BH-FLAG NOT = 'Y'                     00027400
027500         GO TO 140-EXIT                                          00027500
027600     END-IF.                                                     00027600
027700     MOVE 5 TO WS-METRIC-NUM.                                     00027700
027800     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00027800
027900     MOVE TPM-IN-UNFORCED-ERR-BACKHAND TO WS-CURRENT-VALUE-WHOLE.00027900
028000     EVALUATE TRUE                                               00028000
028100         WHEN WS-CURRENT-VALUE-WHOLE <= TPT-UEB-T1               00028100
028200             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00028200
028300         WHEN WS-CURRENT-VALUE-WHOLE <= TPT-UEB-T2               00028300
028400             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00028400
028500             MOVE 'BACKHAND_ERRORS_HIGH' TO WS-TIP-HOLD           00028500
028600             PERFORM 900-ADD-TIP THRU 900-EXIT                   00028600
028700         WHEN WS-CURRENT-VALUE-WHOLE <= TPT-UEB-T3               00028700
028800             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00028800
028900             ADD 1 TO WS-WARNING-COUNT                           00028900
029000             MOVE 'BACKHAND_ERRORS_HIGH' TO WS-TIP-HOLD           00029000
029100             PERFORM 900-ADD-TIP THRU 900-EXIT                   00029100
029200         WHEN OTHER                                              00029200
029300             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00029300
029400             ADD 1 TO WS-CRITICAL-COUNT                          00029400
029500             MOVE 'BACKHAND_ERRORS_HIGH' TO WS-TIP-HOLD           00029500
029600             PERFORM 900-ADD-TIP THRU 900-EXIT                   00029600
029700     END-EVALUATE.                                               00029700
029800 140-EXIT.                                                        00029800
029900     EXIT.                                                        00029900
030000                                                                  00030000
030100******************************************************************00030100
030200*    WINNERS IS A HIGHER-IS-BETTER COUNT, SAME SHAPE AS THE       00030200
030300*    PERCENTAGE METRICS BUT WITH AN INTEGER VALUE AND THRESHOLDS  00030300
030400******************************************************************00030400
030500 150-CLASSIFY-WINNERS.                                            00030500
030600     MOVE '150-CLASSIFY-WINNERS' TO WS-PARA-NAME.                 00030600
030700     IF TPM-IN-WINNERS-FLAG NOT = 'Y'                             00030700
030800         GO TO 150-EXIT                                          00030800
030900     END-IF.                                                     00030900
031000     MOVE 6 TO WS-METRIC-NUM.                                     00031000
031100     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00031100
031200     MOVE TPM-IN-WINNERS TO WS-CURRENT-VALUE-WHOLE.              00031200
031300     EVALUATE TRUE                                               00031300
031400         WHEN WS-CURRENT-VALUE-WHOLE >= TPT-WIN-T3               00031400
031500             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00031500
031600         WHEN WS-CURRENT-VALUE-WHOLE >= TPT-WIN-T2               00031600
031700             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00031700
031800             MOVE 'WINNERS_LOW' TO WS-TIP-HOLD                   00031800
031900             PERFORM 900-ADD-TIP THRU 900-EXIT                   00031900
032000         WHEN WS-CURRENT-VALUE-WHOLE >= TPT-WIN-T1               00032000
032100             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00032100
032200             ADD 1 TO WS-WARNING-COUNT                           00032200
032300             MOVE 'WINNERS_LOW' TO WS-TIP-HOLD                   00032300
032400             PERFORM 900-ADD-TIP THRU 900-EXIT                   00032400
032500         WHEN OTHER                                              00032500
032600             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00032600
032700             ADD 1 TO WS-CRITICAL-COUNT                          00032700
032800             MOVE 'WINNERS_LOW' TO WS-TIP-HOLD                   00032800
032900             PERFORM 900-ADD-TIP THRU 900-EXIT                   00032900
033000     END-EVALUATE.                                               00033000
033100 150-EXIT.                                                        00033100
033200     EXIT.                                                        00033200
033300                                                                  00033300
033310*    BREAK-PT-CONVERSION -- HIGHER-IS-BETTER PERCENTAGE METRIC,   00033310
033320*    SAME SHAPE AS 110/120 ABOVE, OWN THRESHOLD SET AND TIP.      00033320
033400 160-CLASSIFY-BREAK-PT-CONVERSION.                                00033400
033500     MOVE '160-CLASSIFY-BREAK-PT-CONVERSION' TO WS-PARA-NAME.     00033500
033600     IF TPM-IN-BREAK-PT-CONVERSION-FLAG NOT = 'Y'                 00033600
033700         GO TO 160-EXIT                                          00033700
033800     END-IF.                                                     00033800
033900     MOVE 7 TO WS-METRIC-NUM.                                     00033900
034000     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00034000
034100     MOVE TPM-IN-BREAK-PT-CONVERSION TO WS-CURRENT-VALUE.        00034100
034200     EVALUATE TRUE                                               00034200
034300         WHEN WS-CURRENT-VALUE >= TPT-BPC-T3                     00034300
034400             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00034400
034500         WHEN WS-CURRENT-VALUE >= TPT-BPC-T2                     00034500
034600             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00034600
034700             MOVE 'BREAK_CONVERSION_LOW' TO WS-TIP-HOLD           00034700
034800             PERFORM 900-ADD-TIP THRU 900-EXIT                   00034800
034900         WHEN WS-CURRENT-VALUE >= TPT-BPC-T1                     00034900
035000             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00035000
035100             ADD 1 TO WS-WARNING-COUNT                           00035100
035200             MOVE 'BREAK_CONVERSION_LOW' TO WS-TIP-HOLD           00035200
035300             PERFORM 900-ADD-TIP THRU 900-EXIT                   00035300
035400         WHEN OTHER                                              00035400
035500             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00035500
035600             ADD 1 TO WS-CRITICAL-COUNT                          00035600
035700             MOVE 'BREAK_CONVERSION_LOW' TO WS-TIP-HOLD           00035700
035800             PERFORM 900-ADD-TIP THRU 900-EXIT                   00035800
035900     END-EVALUATE.                                               00035900
036000 160-EXIT.                                                        00036000
036100     EXIT.                                                        00036100
036200                                                                  00036200
036210*    BREAK-PTS-SAVED -- HIGHER-IS-BETTER PERCENTAGE METRIC, SAME  00036210
036220*    SHAPE AS 160 ABOVE, OWN THRESHOLD SET AND TIP.               00036220
036300 170-CLASSIFY-BREAK-PTS-SAVED.                                    00036300
036400     MOVE '170-CLASSIFY-BREAK-PTS-SAVED' TO WS-PARA-NAME.         00036400
036500     IF TPM-IN-BREAK-PTS-SAVED-FLAG NOT = 'Y'                     00036500
036600         GO TO 170-EXIT                                          00036600
036700     END-IF.                                                     00036700
036800     MOVE 8 TO WS-METRIC-NUM.                                     00036800
036900     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00036900
037000     MOVE TPM-IN-BREAK-PTS-SAVED TO WS-CURRENT-VALUE.            00037000
037100     EVALUATE TRUE                                               00037100
037200         WHEN WS-CURRENT-VALUE >= TPT-BPS-T3                     00037200
037300             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00037300
037400         WHEN WS-CURRENT-VALUE >= TPT-BPS-T2                     00037400
037500             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00037500
037600             MOVE 'BREAK_POINTS_SAVED_LOW' TO WS-TIP-HOLD         00037600
037700             PERFORM 900-ADD-TIP THRU 900-EXIT                   00037700
037800         WHEN WS-CURRENT-VALUE >= TPT-BPS-T1                     00037800
037900             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00037900
038000             ADD 1 TO WS-WARNING-COUNT                           00038000
038100             MOVE 'BREAK_POINTS_SAVED_LOW' TO WS-TIP-HOLD         00038100
038200             PERFORM 900-ADD-TIP THRU 900-EXIT                   00038200
038300         WHEN OTHER                                              00038300
038400             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00038400
038500             ADD 1 TO WS-CRITICAL-COUNT                          00038500
038600             MOVE 'BREAK_POINTS_SAVED_LOW' TO WS-TIP-HOLD         00038600
038700             PERFORM 900-ADD-TIP THRU 900-EXIT                   00038700
038800     END-EVALUATE.                                               00038800
038900 170-EXIT.                                                        00038900
039000     EXIT.                                                        00039000
039100                                                                  00039100
039110*    NET-PTS-WON -- HIGHER-IS-BETTER PERCENTAGE METRIC, SAME      00039110
039120*    SHAPE AS 170 ABOVE, OWN THRESHOLD SET AND TIP.               00039120
039200 180-CLASSIFY-NET-PTS-WON.                                        00039200
039300     MOVE '180-CLASSIFY-NET-PTS-WON' TO WS-PARA-NAME.             00039300
039400     IF TPM-IN-NET-PTS-WON-FLAG NOT = 'Y'                         00039400
039500         GO TO 180-EXIT                                          00039500
039600     END-IF.                                                     00039600
039700     MOVE 9 TO WS-METRIC-NUM.                                     00039700
039800     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00039800
039900     MOVE TPM-IN-NET-PTS-WON TO WS-CURRENT-VALUE.                00039900
040000     EVALUATE TRUE                                               00040000
040100         WHEN WS-CURRENT-VALUE >= TPT-NPW-T3                     00040100
040200             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00040200
040300         WHEN WS-CURRENT-VALUE >= TPT-NPW-T2                     00040300
040400             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00040400
040500             MOVE 'NET_POINTS_WEAK' TO WS-TIP-HOLD                00040500
040600             PERFORM 900-ADD-TIP THRU 900-EXIT                   00040600
040700         WHEN WS-CURRENT-VALUE >= TPT-NPW-T1                     00040700
040800             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00040800
040900             ADD 1 TO WS-WARNING-COUNT                           00040900
041000             MOVE 'NET_POINTS_WEAK' TO WS-TIP-HOLD                00041000
041100             PERFORM 900-ADD-TIP THRU 900-EXIT                   00041100
041200         WHEN OTHER                                              00041200
041300             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00041300
041400             ADD 1 TO WS-CRITICAL-COUNT                          00041400
041500             MOVE 'NET_POINTS_WEAK' TO WS-TIP-HOLD                00041500
041600             PERFORM 900-ADD-TIP THRU 900-EXIT                   00041600
041700     END-EVALUATE.                                               00041700
041800 180-EXIT.                                                        00041800
041900     EXIT.                                                        00041900
042000                                                                  00042000
042010*    LONG-RALLY-WIN-RATE -- HIGHER-IS-BETTER PERCENTAGE METRIC,   00042010
042020*    LAST OF THE 10, SAME SHAPE AS 180 ABOVE.  ADDED 06/09/19     00042020
042030*    PER TKT#4803 -- SEE THE CHANGE LOG ABOVE.                    00042030
042100 190-CLASSIFY-LONG-RALLY-WIN-RATE.                                00042100
042200     MOVE '190-CLASSIFY-LONG-RALLY-WIN-RATE' TO WS-PARA-NAME.     00042200
042300     IF TPM-IN-LONG-RALLY-WIN-FLAG NOT = 'Y'                      00042300
042400         GO TO 190-EXIT                                          00042400
042500     END-IF.                                                     00042500
042600     MOVE 10 TO WS-METRIC-NUM.                                    00042600
042700     ADD 1 TO TPM-OUT-METRIC-COUNT.                              00042700
042800     MOVE TPM-IN-LONG-RALLY-WIN-RATE TO WS-CURRENT-VALUE.        00042800
042900     EVALUATE TRUE                                               00042900
043000         WHEN WS-CURRENT-VALUE >= TPT-LRWR-T3                    00043000
043100             MOVE 'EXCELLENT' TO TPM-OUT-STATUS (WS-METRIC-NUM)    00043100
043200         WHEN WS-CURRENT-VALUE >= TPT-LRWR-T2                    00043200
043300             MOVE 'GOOD'      TO TPM-OUT-STATUS (WS-METRIC-NUM)    00043300
043400             MOVE 'LONG_RALLIES_WEAK' TO WS-TIP-HOLD              00043400
043500             PERFORM 900-ADD-TIP THRU 900-EXIT                   00043500
043600         WHEN WS-CURRENT-VALUE >= TPT-LRWR-T1                    00043600
043700             MOVE 'WARNING'   TO TPM-OUT-STATUS (WS-METRIC-NUM)    00043700
043800             ADD 1 TO WS-WARNING-COUNT                           00043800
043900             MOVE 'LONG_RALLIES_WEAK' TO WS-TIP-HOLD              00043900
044000             PERFORM 900-ADD-TIP THRU 900-EXIT                   00044000
044100         WHEN OTHER                                              00044100
044200             MOVE 'CRITICAL'  TO TPM-OUT-STATUS (WS-METRIC-NUM)    00044200
044300             ADD 1 TO WS-CRITICAL-COUNT                          00044300
044400             MOVE 'LONG_RALLIES_WEAK' TO WS-TIP-HOLD              00044400
044500             PERFORM 900-ADD-TIP THRU 900-EXIT                   00044500
044600     END-EVALUATE.                                               00044600
044700 190-EXIT.                                                        00044700
044800     EXIT.                                                        00044800
044900                                                                  00044900
045000******************************************************************00045000
045100*    800-DERIVE-COACHING-STATUS -- EVALUATED IN THE ORDER SHOWN   00045100
045200*    IN THE COACHING STAFF'S SCORING WRITE-UP.  AT-RISK IS        00045200
045300*    CHECKED FIRST SO A PLAYER WITH 2 CRITICALS AND 3 WARNINGS    00045300
045400*    CANNOT FALL THROUGH TO NEEDS-FOCUS.                         00045400
045500******************************************************************00045500
045600 800-DERIVE-COACHING-STATUS.                                      00045600
045700     MOVE '800-DERIVE-COACHING-STATUS' TO WS-PARA-NAME.           00045700
045800     IF TPT-TRACE-ON                                              00045800
045900         DISPLAY 'CRITICAL=' WS-CRITICAL-COUNT                    00045900
046000                 ' WARNING=' WS-WARNING-COUNT                    00046000
046100     END-IF.                                                      00046100
046200     IF WS-CRITICAL-COUNT >= 2                                    00046200
046300         OR (WS-CRITICAL-COUNT = 1 AND WS-WARNING-COUNT >= 2)     00046300
046400         MOVE 'AT-RISK' TO TPM-OUT-COACHING-STATUS                00046400
046500     ELSE                                                         00046500
046600         IF WS-CRITICAL-COUNT = 1 OR WS-WARNING-COUNT >= 2        00046600
046700             MOVE 'NEEDS-FOCUS' TO TPM-OUT-COACHING-STATUS        00046700
046800         ELSE                                                     00046800
046900             MOVE 'ON-TRACK' TO TPM-OUT-COACHING-STATUS           00046900
047000         END-IF                                                   00047000
047100     END-IF.                                                      00047100
047200 800-EXIT.                                                        00047200
047300     EXIT.                                                        00047300
047400                                                                  00047400
047500******************************************************************00047500
047600*    900-ADD-TIP -- STAGES THE TIP CODE IN WS-TIP-HOLD BY EACH    00047600
047700*    CLASSIFY PARAGRAPH, FILES IT UNDER THAT SAME METRIC'S OWN    00047700
047750*    SLOT (WS-METRIC-NUM) SO THE TIP TABLE LINES UP POSITION      00047750
047780*    FOR POSITION WITH THE STATUS TABLE.                         00047780
047800******************************************************************00047800
047900 900-ADD-TIP.                                                     00047900
048000     ADD 1 TO TPM-OUT-TIP-COUNT.                                  00048000
048200     MOVE WS-TIP-HOLD TO TPM-OUT-TIP (WS-METRIC-NUM).             00048200
048300 900-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
