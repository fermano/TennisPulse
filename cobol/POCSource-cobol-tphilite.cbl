000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     TPHILITE.                                        00000200
000300 AUTHOR.         R J LOWRY.                                       00000300
000400 INSTALLATION.   COACHING ANALYTICS - BATCH SYSTEMS GROUP.        00000400
000500 DATE-WRITTEN.   04/02/88.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                 00000900
001000*   PROGRAM:  TPHILITE                                            00001000
001100*                                                                 00001100
001200*   PASS 2 OF THE NIGHTLY COACHING ANALYTICS RUN.  SORTS THE      00001200
001300*   PLAYER-STATS-FILE BY PLAYER-ID, AVERAGES EACH PLAYER'S        00001300
001400*   METRICS OVER ALL OF THAT PLAYER'S MATCHES, THEN SCORES THE    00001400
001500*   5 HIGHLIGHT CATEGORIES AND REPORTS THE SINGLE TOP PLAYER IN   00001500
001600*   EACH.  A PLAYER WITH NO RECORDS AT ALL NEVER APPEARS; A       00001600
001700*   CATEGORY WITH NO PLAYERS AT ALL IS SIMPLY NOT WRITTEN.        00001700
001800*                                                                 00001800
001900*   WE DO NOT CHAIN OFF THE ANALYSIS-OUT-FILE WRITTEN BY          00001900
002000*   TPCOACH1 -- WE RE-READ PLAYER-STATS-FILE DIRECTLY SO THIS     00002000
002100*   PASS CAN RUN EVEN IF THE ANALYSIS PASS HASN'T RUN YET.        00002100
002200*                                                                 00002200
002300*   THE AVERAGING IS A TRUE BARRIER -- EVERY CATEGORY'S WINNER    00002300
002400*   NEEDS EVERY PLAYER'S AVERAGE BEFORE WE CAN SCORE ANYBODY,     00002400
002500*   SO WE BUILD THE FULL WS-PLAYER-TABLE FIRST AND ONLY THEN      00002500
002600*   RUN 600-SCORE-CATEGORIES.  TIES GO TO THE FIRST PLAYER SEEN   00002600
002700*   IN THE SORTED FILE, PER THE COACHING STAFF'S SPEC.            00002700
002800*                                                                 00002800
002900*   CHANGE LOG                                                    00002900
003000*   ----------                                                   00003000
003100*   04/02/88  RJL  INITIAL VERSION -- BEST-SERVE AND              00003100
003200*                  BEST-NET-PLAYER ONLY.                         00003200
003300*   07/20/88  RJL  ADDED BEST-RALLY-PLAYER, BEST-PRESSURE-PLAYER, 00003300
003400*                  CLEANEST-BASELINE.                            00003400
003500*   02/14/89  DCS  MATCHED THE >= / > BOUNDARY FIX IN TPRULES     00003500
003600*                  FOR CONSISTENCY.  TKT#1147                    00003600
003700*   01/04/99  DCS  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS   00003700
003800*                  PROGRAM, NO CHANGE REQUIRED.  TKT#2206         00003800
003900*   06/09/19  DCS  RAISED WS-MAX-PLAYERS FROM 200 TO 500 -- THE   00003900
004000*                  CLUB'S ROSTER GREW PAST THE ORIGINAL LIMIT.    00004000
004100*                  TKT#4803                                      00004100
004150*   09/14/21  TJM  PULLED WS-CB-PLAYER-ID, WS-MAX-PLAYERS AND     00004150
004160*                  THE PER-CATEGORY SCORING SCALARS OUT TO        00004160
004170*                  STANDALONE 77-LEVEL ITEMS, MATCHING WRKSFINL'S 00004170
004180*                  OWN HABIT FOR LONE WORKING-STORAGE COUNTERS -- 00004180
004190*                  THEY WERE BURIED IN 01-GROUPS WITH NOTHING TO 00004190
004200*                  GROUP.  ALSO EXPANDED PARAGRAPH-HEADER         00004200
004210*                  COMMENTARY THROUGHOUT.  TKT#5140               00004210
004220*                                                                 00004220
004300******************************************************************00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-370.                                        00004600
004700 OBJECT-COMPUTER. IBM-370.                                        00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT PLAYER-STATS-FILE   ASSIGN TO TPSTATIN                00005200
005300            FILE STATUS  IS  WS-STATS-STATUS.                     00005300
005400     SELECT SORT-WORK-FILE      ASSIGN TO SORTWK01.               00005400
005500     SELECT SORTED-STATS-FILE   ASSIGN TO TPSRTWK1                00005500
005600            FILE STATUS  IS  WS-SORTED-STATUS.                    00005600
005700     SELECT HIGHLIGHT-OUT-FILE  ASSIGN TO TPHLOUT                 00005700
005800            FILE STATUS  IS  WS-HLOUT-STATUS.                     00005800
005900     SELECT REPORT-FILE         ASSIGN TO TPHIRPT                 00005900
006000            FILE STATUS  IS  WS-REPORT-STATUS.                    00006000
006100******************************************************************00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400 FD  PLAYER-STATS-FILE                                            00006400
006500     RECORDING MODE IS F.                                        00006500
006600 COPY TPSTATS.                                                    00006600
006700 SD  SORT-WORK-FILE.                                              00006700
006800 01  SW-REC.                                                      00006800
006900     05  FILLER                  PIC X(10).                      00006900
007000     05  SW-PLAYER-ID            PIC X(06).                      00007000
007100     05  FILLER                  PIC X(82).                      00007100
007200 FD  SORTED-STATS-FILE                                            00007200
007300     RECORDING MODE IS F.                                        00007300
007400 01  SORTED-STATS-REC            PIC X(98).                      00007400
007500 FD  HIGHLIGHT-OUT-FILE                                           00007500
007600     RECORDING MODE IS F.                                        00007600
007700 COPY TPHLOUT.                                                    00007700
007800 FD  REPORT-FILE                                                  00007800
007900     RECORDING MODE IS F.                                        00007900
008000 01  REPORT-RECORD               PIC X(132).                     00008000
008100******************************************************************00008100
008200 WORKING-STORAGE SECTION.                                         00008200
008300 01  WS-FILE-STATUSES.                                           00008300
008400     05  WS-STATS-STATUS         PIC X(02) VALUE SPACES.         00008400
008500     05  WS-SORTED-STATUS        PIC X(02) VALUE SPACES.         00008500
008600     05  WS-HLOUT-STATUS         PIC X(02) VALUE SPACES.         00008600
008700     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.         00008700
008750     05  FILLER                  PIC X(01) VALUE SPACE.          00008750
008800 01  WS-SWITCHES.                                                00008800
008900     05  WS-SORTED-EOF           PIC X     VALUE 'N'.            00008900
009000         88  SORTED-EOF           VALUE 'Y'.                     00009000
009100     05  WS-FIRST-REC            PIC X     VALUE 'Y'.            00009100
009150     05  FILLER                  PIC X(01) VALUE SPACE.          00009150
009200******************************************************************00009200
009300*    PLAYER-STATS-REC VIEW OF THE CURRENT SORTED RECORD -- THE    00009300
009400*    SAME 98-BYTE LAYOUT AS TPSTATS, READ AS SS- NAMES SO IT      00009400
009500*    DOESN'T COLLIDE WITH THE PS- NAMES COPIED INTO THE FD ABOVE. 00009500
009600******************************************************************00009600
009700 01  SS-PLAYER-STATS-REC.                                         00009700
009800     05  SS-MATCH-ID             PIC X(10).                      00009800
009900     05  SS-PLAYER-ID            PIC X(06).                      00009900
010000     05  SS-MATCH-DATE           PIC 9(06).                      00010000
010100     05  SS-FIRST-SERVE-IN-FLAG  PIC X.                          00010100
010200     05  SS-FIRST-SERVE-IN       PIC 9(03)V9(02).                00010200
010300     05  SS-FIRST-SERVE-PTS-WON-FLAG PIC X.                      00010300
010400     05  SS-FIRST-SERVE-PTS-WON  PIC 9(03)V9(02).                00010400
010500     05  SS-SECOND-SERVE-PTS-WON-FLAG PIC X.                     00010500
010600     05  SS-SECOND-SERVE-PTS-WON PIC 9(03)V9(02).                00010600
010700     05  SS-UNFORCED-ERR-FOREHAND-FLAG PIC X.                    00010700
010800     05  SS-UNFORCED-ERR-FOREHAND PIC 9(03).                     00010800
010900     05  SS-UNFORCED-ERR-BACKHAND-FLAG PIC X.                    00010900
011000     05  SS-UNFORCED-ERR-BACKHAND PIC 9(03).                     00011000
011100     05  SS-WINNERS-FLAG         PIC X.                          00011100
011200     05  SS-WINNERS              PIC 9(03).                      00011200
011300     05  SS-BREAK-PT-CONVERSION-FLAG PIC X.                      00011300
011400     05  SS-BREAK-PT-CONVERSION  PIC 9(03)V9(02).                00011400
011500     05  SS-BREAK-PTS-SAVED-FLAG PIC X.                          00011500
011600     05  SS-BREAK-PTS-SAVED      PIC 9(03)V9(02).                00011600
011700     05  SS-NET-PTS-WON-FLAG     PIC X.                          00011700
011800     05  SS-NET-PTS-WON          PIC 9(03)V9(02).                00011800
011900     05  SS-LONG-RALLY-WIN-RATE-FLAG PIC X.                      00011900
012000     05  SS-LONG-RALLY-WIN-RATE  PIC 9(03)V9(02).                00012000
012100     05  FILLER                  PIC X(22).                     00012100
012200******************************************************************00012200
012300*    CONTROL-BREAK ACCUMULATORS FOR THE PLAYER CURRENTLY BEING    00012300
012400*    SUMMED -- ZEROED IN 150-ZERO-ACCUM AT THE START OF EACH NEW  00012400
012500*    PLAYER GROUP.                                                00012500
012600******************************************************************00012600
012620*    WS-CB-PLAYER-ID HOLDS THE KEY OF THE PLAYER GROUP CURRENTLY  00012620
012640*    BEING ACCUMULATED.  IT STANDS ALONE AT THE 77 LEVEL, NOT     00012640
012660*    BURIED IN A 01-GROUP, SINCE IT HAS NO FELLOW FIELDS TO       00012660
012680*    GROUP WITH -- THE SAME HOUSE HABIT WRKSFINL USES FOR ITS     00012680
012690*    OWN LONE WORKING-STORAGE COUNTERS AND SWITCHES.              00012690
012700 77  WS-CB-PLAYER-ID              PIC X(06).                     00012700
012800 01  WS-CB-ACCUM-GROUP.                                           00012800
012900     05  WS-CB-SUM-FSI           PIC 9(07)V9(02).                00012900
013000     05  WS-CB-CNT-FSI           PIC 9(05) COMP.                 00013000
013100     05  WS-CB-SUM-FSPW          PIC 9(07)V9(02).                00013100
013200     05  WS-CB-CNT-FSPW          PIC 9(05) COMP.                 00013200
013300     05  WS-CB-SUM-SSPW          PIC 9(07)V9(02).                00013300
013400     05  WS-CB-CNT-SSPW          PIC 9(05) COMP.                 00013400
013500     05  WS-CB-SUM-UEF           PIC 9(07)V9(02).                00013500
013600     05  WS-CB-CNT-UEF           PIC 9(05) COMP.                 00013600
013700     05  WS-CB-SUM-UEB           PIC 9(07)V9(02).                00013700
013800     05  WS-CB-CNT-UEB           PIC 9(05) COMP.                 00013800
013900     05  WS-CB-SUM-WIN           PIC 9(07)V9(02).                00013900
014000     05  WS-CB-CNT-WIN           PIC 9(05) COMP.                 00014000
014100     05  WS-CB-SUM-BPC           PIC 9(07)V9(02).                00014100
014200     05  WS-CB-CNT-BPC           PIC 9(05) COMP.                 00014200
014300     05  WS-CB-SUM-BPS           PIC 9(07)V9(02).                00014300
014400     05  WS-CB-CNT-BPS           PIC 9(05) COMP.                 00014400
014500     05  WS-CB-SUM-NPW           PIC 9(07)V9(02).                00014500
014600     05  WS-CB-CNT-NPW           PIC 9(05) COMP.                 00014600
014700     05  WS-CB-SUM-LRWR          PIC 9(07)V9(02).                00014700
014800     05  WS-CB-CNT-LRWR          PIC 9(05) COMP.                 00014800
014850     05  FILLER                  PIC X(01) VALUE SPACE.          00014850
014900******************************************************************00014900
015000*    WS-MAX-PLAYERS SETS THE SIZE OF WS-PLAYER-TABLE -- SEE THE   00015000
015100*    06/09/19 CHANGE LOG ENTRY ABOVE.  A LONE LIMIT CONSTANT      00015100
015150*    LIKE THIS ONE HAS NO COMPANION FIELDS, SO IT IS CARRIED AT   00015150
015170*    THE 77 LEVEL RATHER THAN AS A ONE-FIELD 01-GROUP.            00015170
015200******************************************************************00015200
015300 77  WS-MAX-PLAYERS               PIC 9(03) VALUE 500.           00015300
015400 01  WS-CONTROL-GROUP.                                            00015400
015500     05  WS-PLAYER-COUNT          PIC 9(04) COMP VALUE 0.         00015500
015600     05  WS-PLAYER-SUB            PIC 9(04) COMP VALUE 0.         00015600
015650     05  FILLER                  PIC X(01) VALUE SPACE.           00015650
015700 01  WS-CONTROL-PACKED REDEFINES WS-CONTROL-GROUP PIC 9(08) COMP. 00015700
015800 01  WS-PLAYER-TABLE.                                             00015800
015900     05  WS-PT-ENTRY OCCURS 500 TIMES.                           00015900
016000         10  WS-PT-PLAYER-ID     PIC X(06).                      00016000
016100         10  WS-PT-AVG-FSI       PIC S9(03)V9(04).                00016100
016200         10  WS-PT-AVG-FSPW      PIC S9(03)V9(04).                00016200
016300         10  WS-PT-AVG-SSPW      PIC S9(03)V9(04).                00016300
016400         10  WS-PT-AVG-UEF       PIC S9(03)V9(04).                00016400
016500         10  WS-PT-AVG-UEB       PIC S9(03)V9(04).                00016500
016600         10  WS-PT-AVG-WIN       PIC S9(03)V9(04).                00016600
016700         10  WS-PT-AVG-BPC       PIC S9(03)V9(04).                00016700
016800         10  WS-PT-AVG-BPS       PIC S9(03)V9(04).                00016800
016900         10  WS-PT-AVG-NPW       PIC S9(03)V9(04).                00016900
017000         10  WS-PT-AVG-LRWR      PIC S9(03)V9(04).                00017000
017020         10  FILLER              PIC X(01) VALUE SPACE.           00017020
017100******************************************************************00017100
017200*    PER-CATEGORY SCORING WORK AREAS                             00017200
017250*    EACH OF THESE THREE IS A LONE SCRATCH FIELD USED ONLY        00017250
017270*    WHILE 610-SCORE-ONE-PLAYER IS WORKING ON THE CURRENT TABLE   00017270
017280*    ENTRY -- 77 LEVEL, NOT A ONE-FIELD 01-GROUP.                 00017280
017300******************************************************************00017300
017400 77  WS-TOTAL-ERRORS              PIC S9(05)V9(04).               00017400
017500 77  WS-ERROR-SCORE                PIC S9(03)V9(04).               00017500
017600 77  WS-WINNERS-SCORE              PIC S9(03)V9(04).               00017600
017700 01  WS-SCORE-GROUP.                                               00017700
017800     05  WS-SCORE-SERVE           PIC S9(03)V9(04).                00017800
017900     05  WS-SCORE-RALLY           PIC S9(03)V9(04).                00017900
018000     05  WS-SCORE-NET             PIC S9(03)V9(04).                00018000
018100     05  WS-SCORE-PRESSURE        PIC S9(03)V9(04).                00018100
018200     05  WS-SCORE-BASELINE        PIC S9(03)V9(04).                00018200
018250     05  FILLER                   PIC X(01) VALUE SPACE.           00018250
018300 01  WS-SCORE-GROUP-V REDEFINES WS-SCORE-GROUP PIC X(35).         00018300
018400 01  WS-BEST-ALL-GROUP.                                           00018400
018500     05  WS-BEST-SERVE.                                           00018500
018600         10  WS-BS-SCORE         PIC S9(03)V9(04) VALUE 0.        00018600
018700         10  WS-BS-PLAYER        PIC X(06) VALUE SPACES.          00018700
018800         10  WS-BS-HAS           PIC X     VALUE 'N'.             00018800
018900     05  WS-BEST-RALLY.                                           00018900
019000         10  WS-BR-SCORE         PIC S9(03)V9(04) VALUE 0.        00019000
019100         10  WS-BR-PLAYER        PIC X(06) VALUE SPACES.          00019100
019200         10  WS-BR-HAS           PIC X     VALUE 'N'.             00019200
019300     05  WS-BEST-NET.                                             00019300
019400         10  WS-BN-SCORE         PIC S9(03)V9(04) VALUE 0.        00019400
019500         10  WS-BN-PLAYER        PIC X(06) VALUE SPACES.          00019500
019600         10  WS-BN-HAS           PIC X     VALUE 'N'.             00019600
019700     05  WS-BEST-PRESSURE.                                        00019700
019800         10  WS-BP-SCORE         PIC S9(03)V9(04) VALUE 0.        00019800
019900         10  WS-BP-PLAYER        PIC X(06) VALUE SPACES.          00019900
020000         10  WS-BP-HAS           PIC X     VALUE 'N'.             00020000
020100     05  WS-BEST-BASELINE.                                        00020100
020200         10  WS-BL-SCORE         PIC S9(03)V9(04) VALUE 0.        00020200
020300         10  WS-BL-PLAYER        PIC X(06) VALUE SPACES.          00020300
020400         10  WS-BL-HAS           PIC X     VALUE 'N'.             00020400
020450     05  FILLER                  PIC X(01) VALUE SPACE.           00020450
020500 01  WS-BEST-ALL-DUMP REDEFINES WS-BEST-ALL-GROUP PIC X(70).      00020500
020550*    WS-PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH BELOW AND  00020550
020570*    DISPLAYED BY AN ABEND HANDLER WAY UPSTREAM OF THIS PROGRAM   00020570
020590*    SO OPS CAN SEE WHERE IN THE PASS A RUN DIED -- A LONE        00020590
020595*    TRACE FIELD, 77 LEVEL, NOT PART OF ANY GROUP.                00020595
020600 77  WS-PARA-NAME                 PIC X(32) VALUE SPACES.         00020600
020700******************************************************************00020700
020800*    REPORT LINES                                                 00020800
020900******************************************************************00020900
021000 01  RPT-HEADER1.                                                00021000
021100     05  FILLER                  PIC X(40)                      00021100
021200             VALUE 'COACHING ANALYTICS - HIGHLIGHTS PASS   '.    00021200
021300     05  FILLER                  PIC X(92) VALUE SPACES.         00021300
021400 01  RPT-DETAIL.                                                 00021400
021500     05  RPT-CATEGORY            PIC X(24).                     00021500
021600     05  FILLER                  PIC X(04) VALUE SPACES.         00021600
021700     05  RPT-PLAYER              PIC X(06).                     00021700
021800     05  FILLER                  PIC X(04) VALUE SPACES.         00021800
021900     05  RPT-SCORE               PIC ZZZ9.9999.                  00021900
022000     05  FILLER                  PIC X(89) VALUE SPACES.         00022000
022100******************************************************************00022100
022200 PROCEDURE DIVISION.                                              00022200
022300******************************************************************00022300
022400                                                                  00022400
022410******************************************************************00022410
022420*    000-MAIN -- SORTS THE RAW FEED ONCE UP FRONT SO THE          00022420
022430*    ACCUMULATION LOOP CAN RELY ON EVERY PLAYER'S RECORDS         00022430
022440*    ARRIVING TOGETHER.  THE PASS THEN RUNS IN THREE STAGES,      00022440
022450*    EACH A HARD BARRIER ON THE ONE BEFORE IT: ACCUMULATE AND     00022450
022460*    AVERAGE EVERY PLAYER (100/150/160/200), THEN SCORE EVERY     00022460
022470*    PLAYER AGAINST EVERY OTHER ONE (610), THEN WRITE ONLY THE    00022470
022480*    5 CATEGORY WINNERS (650).  NONE OF THESE CAN START EARLY --  00022480
022490*    600-SCORE-ONE-PLAYER CANNOT PICK A WINNER UNTIL IT HAS SEEN  00022490
022495*    EVERY PLAYER'S FINAL AVERAGE.                                00022495
022500 000-MAIN.                                                        00022500
022600     DISPLAY 'TPHILITE STARTED'.                                  00022600
022700                                                                  00022700
022800     SORT SORT-WORK-FILE ON ASCENDING KEY SW-PLAYER-ID            00022800
022900         USING PLAYER-STATS-FILE                                  00022900
023000         GIVING SORTED-STATS-FILE.                                00023000
023100                                                                  00023100
023200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00023200
023300     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00023300
023400                                                                  00023400
023500     PERFORM 710-READ-SORTED THRU 710-EXIT.                       00023500
023600     PERFORM 100-ACCUMULATE-PLAYER THRU 100-EXIT                  00023600
023700             UNTIL SORTED-EOF.                                    00023700
023800     PERFORM 200-FINISH-LAST-PLAYER THRU 200-EXIT.                00023800
023900                                                                  00023900
023910*    BARRIER -- WS-PLAYER-TABLE IS NOW COMPLETE, SO IT IS SAFE    00023910
023920*    TO SCORE EVERY ENTRY AGAINST EVERY OTHER ONE.                00023920
024000     PERFORM 610-SCORE-ONE-PLAYER THRU 610-EXIT                   00024000
024100             VARYING WS-PLAYER-SUB FROM 1 BY 1                    00024100
024200             UNTIL WS-PLAYER-SUB > WS-PLAYER-COUNT.               00024200
024300                                                                  00024300
024400     PERFORM 650-WRITE-HIGHLIGHTS THRU 650-EXIT.                  00024400
024500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00024500
024600                                                                  00024600
024700     DISPLAY 'TPHILITE ENDED -- PLAYERS SCORED: ' WS-PLAYER-COUNT.00024700
024800     GOBACK.                                                      00024800
024900                                                                  00024900
024910******************************************************************00024910
024920*    100-ACCUMULATE-PLAYER -- ONE CALL PER SORTED INPUT RECORD.   00024920
024930*    DETECTS THE PLAYER-ID CHANGING (THE CONTROL BREAK) AND       00024930
024940*    CLOSES OUT THE PRIOR PLAYER'S AVERAGES BEFORE STARTING A     00024940
024950*    FRESH ACCUMULATION FOR THE NEW ONE.  THE VERY FIRST RECORD   00024950
024960*    OF THE WHOLE FILE IS A SPECIAL CASE (WS-FIRST-REC) SINCE     00024960
024970*    THERE IS NO PRIOR PLAYER TO CLOSE OUT YET.                   00024970
024980******************************************************************00024980
025000 100-ACCUMULATE-PLAYER.                                           00025000
025100     MOVE '100-ACCUMULATE-PLAYER' TO WS-PARA-NAME.                00025100
025200     IF WS-FIRST-REC = 'Y'                                        00025200
025300         MOVE 'N' TO WS-FIRST-REC                                 00025300
025400         MOVE SS-PLAYER-ID TO WS-CB-PLAYER-ID                     00025400
025500         PERFORM 150-ZERO-ACCUM THRU 150-EXIT                     00025500
025600     END-IF.                                                      00025600
025700     IF SS-PLAYER-ID NOT = WS-CB-PLAYER-ID                        00025700
025800         PERFORM 160-STORE-PLAYER-AVERAGES THRU 160-EXIT          00025800
025900         MOVE SS-PLAYER-ID TO WS-CB-PLAYER-ID                     00025900
026000         PERFORM 150-ZERO-ACCUM THRU 150-EXIT                     00026000
026100     END-IF.                                                      00026100
026200     PERFORM 170-ADD-TO-ACCUM THRU 170-EXIT.                      00026200
026300     PERFORM 710-READ-SORTED THRU 710-EXIT.                       00026300
026400 100-EXIT.                                                        00026400
026500     EXIT.                                                        00026500
026600                                                                  00026600
026610*    150-ZERO-ACCUM -- INITIALIZE RESETS THE WHOLE SUM/COUNT      00026610
026620*    GROUP TO ZERO IN ONE STATEMENT RATHER THAN TEN SEPARATE      00026620
026630*    MOVE 0 STATEMENTS -- EVERY FIELD IN WS-CB-ACCUM-GROUP IS     00026630
026640*    NUMERIC AND STARTS EACH NEW PLAYER'S RUN AT ZERO.            00026640
026700 150-ZERO-ACCUM.                                                 00026700
026800     INITIALIZE WS-CB-ACCUM-GROUP.                               00026800
026900 150-EXIT.                                                        00026900
027000     EXIT.                                                        00027000
027100                                                                  00027100
027200******************************************************************00027200
027300*    170-ADD-TO-ACCUM -- A METRIC CONTRIBUTES ONLY WHEN ITS       00027300
027400*    PRESENCE FLAG IS 'Y'.  A MATCH THAT NEVER SUPPLIED A METRIC  00027400
027450*    LEAVES THAT METRIC OUT OF ITS RUNNING TOTAL AND COUNT BOTH,  00027450
027500*    SO A PLAYER'S MONTHLY AVERAGE IS NOT DRAGGED DOWN BY MATCHES 00027500
027550*    THAT SIMPLY DID NOT TRACK THE METRIC.                        00027550
027600******************************************************************00027600
027700 170-ADD-TO-ACCUM.                                                00027700
027800     IF SS-FIRST-SERVE-IN-FLAG = 'Y'                              00027800
027900         ADD SS-FIRST-SERVE-IN TO WS-CB-SUM-FSI                   00027900
028000         ADD 1 TO WS-CB-CNT-FSI                                   00028000
028100     END-IF.                                                      00028100
028200     IF SS-FIRST-SERVE-PTS-WON-FLAG = 'Y'                         00028200
028300         ADD SS-FIRST-SERVE-PTS-WON TO WS-CB-SUM-FSPW             00028300
028400         ADD 1 TO WS-CB-CNT-FSPW                                  00028400
028500     END-IF.                                                      00028500
028600     IF SS-SECOND-SERVE-PTS-WON-FLAG = 'Y'                        00028600
028700         ADD SS-SECOND-SERVE-PTS-WON TO WS-CB-SUM-SSPW            00028700
028800         ADD 1 TO WS-CB-CNT-SSPW                                  00028800
028900     END-IF.                                                      00028900
029000     IF SS-UNFORCED-ERR-FOREHAND-FLAG = 'Y'                       00029000
029100         ADD SS-UNFORCED-ERR-FOREHAND TO WS-CB-SUM-UEF            00029100
029200         ADD 1 TO WS-CB-CNT-UEF                                   00029200
029300     END-IF.                                                      00029300
029400     IF SS-UNFORCED-ERR-BACKHAND-FLAG = 'Y'                       00029400
029500         ADD SS-UNFORCED-ERR-BACKHAND TO WS-CB-SUM-UEB            00029500
029600         ADD 1 TO WS-CB-CNT-UEB                                   00029600
029700     END-IF.                                                      00029700
029800     IF SS-WINNERS-FLAG = 'Y'                                     00029800
029900         ADD SS-WINNERS TO WS-CB-SUM-WIN                          00029900
030000         ADD 1 TO WS-CB-CNT-WIN                                   00030000
030100     END-IF.                                                      00030100
030200     IF SS-BREAK-PT-CONVERSION-FLAG = 'Y'                         00030200
030300         ADD SS-BREAK-PT-CONVERSION TO WS-CB-SUM-BPC              00030300
030400         ADD 1 TO WS-CB-CNT-BPC                                   00030400
030500     END-IF.                                                      00030500
030600     IF SS-BREAK-PTS-SAVED-FLAG = 'Y'                             00030600
030700         ADD SS-BREAK-PTS-SAVED TO WS-CB-SUM-BPS                  00030700
030800         ADD 1 TO WS-CB-CNT-BPS                                   00030800
030900     END-IF.                                                      00030900
031000     IF SS-NET-PTS-WON-FLAG = 'Y'                                 00031000
031100         ADD SS-NET-PTS-WON TO WS-CB-SUM-NPW                      00031100
031200         ADD 1 TO WS-CB-CNT-NPW                                   00031200
031300     END-IF.                                                      00031300
031400     IF SS-LONG-RALLY-WIN-RATE-FLAG = 'Y'                         00031400
031500         ADD SS-LONG-RALLY-WIN-RATE TO WS-CB-SUM-LRWR             00031500
031600         ADD 1 TO WS-CB-CNT-LRWR                                  00031600
031700     END-IF.                                                      00031700
031800 170-EXIT.                                                        00031800
031900     EXIT.                                                        00031900
032000                                                                  00032000
032100******************************************************************00032100
032200*    160-STORE-PLAYER-AVERAGES -- A METRIC NEVER SUPPLIED FOR     00032200
032300*    THIS PLAYER CONTRIBUTES A 0.00 AVERAGE (NO DIVIDE BY ZERO).  00032300
032400******************************************************************00032400
032500 160-STORE-PLAYER-AVERAGES.                                       00032500
032600     MOVE '160-STORE-PLAYER-AVERAGES' TO WS-PARA-NAME.            00032600
032610*    WS-MAX-PLAYERS IS THE SIZE OF WS-PLAYER-TABLE -- A RUN       00032610
032620*    WITH MORE DISTINCT PLAYERS THAN THE TABLE CAN HOLD SKIPS     00032620
032630*    THE OVERFLOW PLAYERS RATHER THAN ABENDING, SINCE ONE         00032630
032640*    MISSING PLAYER FROM THE HIGHLIGHTS REPORT IS RECOVERABLE,    00032640
032650*    A SUBSCRIPT-OUT-OF-RANGE ABEND IS NOT.                       00032650
032700     IF WS-PLAYER-COUNT >= WS-MAX-PLAYERS                         00032700
032800         DISPLAY 'WS-PLAYER-TABLE FULL -- PLAYER SKIPPED: '       00032800
032900                 WS-CB-PLAYER-ID                                  00032900
033000         GO TO 160-EXIT                                          00033000
033100     END-IF.                                                      00033100
033200     ADD 1 TO WS-PLAYER-COUNT.                                    00033200
033300     MOVE WS-CB-PLAYER-ID TO WS-PT-PLAYER-ID (WS-PLAYER-COUNT).    00033300
033400     IF WS-CB-CNT-FSI = 0                                         00033400
033500         MOVE 0 TO WS-PT-AVG-FSI (WS-PLAYER-COUNT)                 00033500
033600     ELSE                                                         00033600
033700         COMPUTE WS-PT-AVG-FSI (WS-PLAYER-COUNT) ROUNDED =        00033700
033800                 WS-CB-SUM-FSI / WS-CB-CNT-FSI                    00033800
033900     END-IF.                                                      00033900
034000     IF WS-CB-CNT-FSPW = 0                                        00034000
034100         MOVE 0 TO WS-PT-AVG-FSPW (WS-PLAYER-COUNT)                00034100
034200     ELSE                                                         00034200
034300         COMPUTE WS-PT-AVG-FSPW (WS-PLAYER-COUNT) ROUNDED =       00034300
034400                 WS-CB-SUM-FSPW / WS-CB-CNT-FSPW                  00034400
034500     END-IF.                                                      00034500
034600     IF WS-CB-CNT-SSPW = 0                                        00034600
034700         MOVE 0 TO WS-PT-AVG-SSPW (WS-PLAYER-COUNT)                00034700
034800     ELSE                                                         00034800
034900         COMPUTE WS-PT-AVG-SSPW (WS-PLAYER-COUNT) ROUNDED =       00034900
035000                 WS-CB-SUM-SSPW / WS-CB-CNT-SSPW                  00035000
035100     END-IF.                                                      00035100
035200     IF WS-CB-CNT-UEF = 0                                         00035200
035300         MOVE 0 TO WS-PT-AVG-UEF (WS-PLAYER-COUNT)                 00035300
035400     ELSE                                                         00035400
035500         COMPUTE WS-PT-AVG-UEF (WS-PLAYER-COUNT) ROUNDED =        00035500
035600                 WS-CB-SUM-UEF / WS-CB-CNT-UEF                    00035600
035700     END-IF.                                                      00035700
035800     IF WS-CB-CNT-UEB = 0                                         00035800
035900         MOVE 0 TO WS-PT-AVG-UEB (WS-PLAYER-COUNT)                 00035900
036000     ELSE                                                         00036000
036100         COMPUTE WS-PT-AVG-UEB (WS-PLAYER-COUNT) ROUNDED =        00036100
036200                 WS-CB-SUM-UEB / WS-CB-CNT-UEB                    00036200
036300     END-IF.                                                      00036300
036400     IF WS-CB-CNT-WIN = 0                                         00036400
036500         MOVE 0 TO WS-PT-AVG-WIN (WS-PLAYER-COUNT)                 00036500
036600     ELSE                                                         00036600
036700         COMPUTE WS-PT-AVG-WIN (WS-PLAYER-COUNT) ROUNDED =        00036700
036800                 WS-CB-SUM-WIN / WS-CB-CNT-WIN                    00036800
036900     END-IF.                                                      00036900
037000     IF WS-CB-CNT-BPC = 0                                         00037000
037100         MOVE 0 TO WS-PT-AVG-BPC (WS-PLAYER-COUNT)                 00037200
037200     ELSE                                                         00037300
037300         COMPUTE WS-PT-AVG-BPC (WS-PLAYER-COUNT) ROUNDED =        00037400
037400                 WS-CB-SUM-BPC / WS-CB-CNT-BPC                    00037500
037500     END-IF.                                                      00037600
037600     IF WS-CB-CNT-BPS = 0                                         00037700
037700         MOVE 0 TO WS-PT-AVG-BPS (WS-PLAYER-COUNT)                 00037800
037800     ELSE                                                         00037900
037900         COMPUTE WS-PT-AVG-BPS (WS-PLAYER-COUNT) ROUNDED =        00038000
038000                 WS-CB-SUM-BPS / WS-CB-CNT-BPS                    00038100
038100     END-IF.                                                      00038200
038200     IF WS-CB-CNT-NPW = 0                                         00038300
038300         MOVE 0 TO WS-PT-AVG-NPW (WS-PLAYER-COUNT)                 00038400
038400     ELSE                                                         00038500
038500         COMPUTE WS-PT-AVG-NPW (WS-PLAYER-COUNT) ROUNDED =        00038600
038600                 WS-CB-SUM-NPW / WS-CB-CNT-NPW                    00038700
038700     END-IF.                                                      00038800
038800     IF WS-CB-CNT-LRWR = 0                                        00038900
038900         MOVE 0 TO WS-PT-AVG-LRWR (WS-PLAYER-COUNT)                00039000
039000     ELSE                                                         00039100
039100         COMPUTE WS-PT-AVG-LRWR (WS-PLAYER-COUNT) ROUNDED =       00039200
039200                 WS-CB-SUM-LRWR / WS-CB-CNT-LRWR                 00039300
039300     END-IF.                                                      00039400
039400 160-EXIT.                                                        00039500
039500     EXIT.                                                        00039600
039600                                                                  00039700
039610*    200-FINISH-LAST-PLAYER -- THE SORTED FILE'S LAST PLAYER NEVER 00039610
039620*    TRIGGERS A CONTROL BREAK (THERE IS NO NEXT RECORD WITH A      00039620
039630*    DIFFERENT PLAYER-ID TO NOTICE THE CHANGE), SO 000-MAIN CALLS 00039630
039640*    THIS SEPARATELY, ONE TIME, AFTER THE READ LOOP ENDS.  IF THE 00039640
039650*    FILE WAS COMPLETELY EMPTY (WS-FIRST-REC STILL 'Y') THERE IS  00039650
039660*    NO PLAYER TO STORE.                                          00039660
039700 200-FINISH-LAST-PLAYER.                                          00039800
039800     IF WS-FIRST-REC = 'N'                                       00039900
039900         PERFORM 160-STORE-PLAYER-AVERAGES THRU 160-EXIT          00040000
040000     END-IF.                                                      00040100
040100 200-EXIT.                                                        00040200
040200     EXIT.                                                        00040300
040300                                                                  00040400
040400******************************************************************00040500
040500*    610-SCORE-ONE-PLAYER -- BUSINESS RULES SECTION 4.  TIES GO   00040600
040600*    TO THE FIRST PLAYER SEEN (WS-Bx-HAS STILL 'N'), SO WE ONLY   00040700
040700*    REPLACE AN EXISTING BEST ON A STRICTLY HIGHER SCORE.         00040800
040800******************************************************************00040900
040900 610-SCORE-ONE-PLAYER.                                            00041000
041000     MOVE '610-SCORE-ONE-PLAYER' TO WS-PARA-NAME.                 00041100
041010*    WS-ERROR-SCORE CONVERTS A COUNT (LOWER IS BETTER) INTO A     00041010
041020*    0-100 SCALE (HIGHER IS BETTER) SO IT CAN BE BLENDED WITH     00041020
041030*    PERCENTAGE METRICS BELOW -- 30 COMBINED ERRORS OR MORE        00041030
041040*    SCORES ZERO, CLAMPED RATHER THAN GOING NEGATIVE.             00041040
041100     COMPUTE WS-TOTAL-ERRORS =                                    00041200
041200             WS-PT-AVG-UEF (WS-PLAYER-SUB)                        00041300
041300           + WS-PT-AVG-UEB (WS-PLAYER-SUB).                       00041400
041400     COMPUTE WS-ERROR-SCORE ROUNDED =                             00041500
041500             100 - ((WS-TOTAL-ERRORS / 30) * 100).                00041600
041600     IF WS-ERROR-SCORE < 0                                        00041700
041700         MOVE 0 TO WS-ERROR-SCORE                                 00041800
041800     END-IF.                                                      00041900
041810*    SAME IDEA IN REVERSE FOR WINNERS -- A COUNT SCALED UP TO     00041810
041820*    100, CLAMPED AT THE TOP SINCE 30+ WINNERS IS A CEILING, NOT  00041820
041830*    A TRUE MAXIMUM.                                              00041830
041900     COMPUTE WS-WINNERS-SCORE ROUNDED =                           00042000
042000             (WS-PT-AVG-WIN (WS-PLAYER-SUB) / 30) * 100.          00042100
042100     IF WS-WINNERS-SCORE > 100                                    00042200
042200         MOVE 100 TO WS-WINNERS-SCORE                             00042300
042300     END-IF.                                                      00042400
042400                                                                  00042500
042410*    FIVE CATEGORY SCORES, EACH A WEIGHTED BLEND OF TWO OR THREE  00042410
042420*    METRICS -- THE WEIGHTS ARE THE COACHING STAFF'S OWN CALL,    00042420
042430*    SAME STANDING AS THE THRESHOLDS IN TPRULES.                  00042430
042500     COMPUTE WS-SCORE-SERVE ROUNDED =                             00042600
042600         (0.4 * WS-PT-AVG-FSI  (WS-PLAYER-SUB))                   00042700
042700       + (0.3 * WS-PT-AVG-FSPW (WS-PLAYER-SUB))                   00042800
042800       + (0.3 * WS-PT-AVG-SSPW (WS-PLAYER-SUB)).                  00042900
042900     COMPUTE WS-SCORE-RALLY ROUNDED =                              00043000
043000         (0.6 * WS-PT-AVG-LRWR (WS-PLAYER-SUB))                   00043100
043100       + (0.4 * WS-ERROR-SCORE).                                  00043200
043200     COMPUTE WS-SCORE-NET ROUNDED =                               00043300
043300         (0.7 * WS-PT-AVG-NPW (WS-PLAYER-SUB))                    00043400
043400       + (0.3 * WS-WINNERS-SCORE).                                00043500
043500     COMPUTE WS-SCORE-PRESSURE ROUNDED =                          00043600
043600         (0.5 * WS-PT-AVG-BPC (WS-PLAYER-SUB))                    00043700
043700       + (0.5 * WS-PT-AVG-BPS (WS-PLAYER-SUB)).                   00043800
043800     MOVE WS-ERROR-SCORE TO WS-SCORE-BASELINE.                    00043900
043900                                                                  00044000
044000     IF WS-BS-HAS = 'N' OR WS-SCORE-SERVE > WS-BS-SCORE           00044100
044100         MOVE WS-SCORE-SERVE TO WS-BS-SCORE                       00044200
044200         MOVE WS-PT-PLAYER-ID (WS-PLAYER-SUB) TO WS-BS-PLAYER     00044300
044300         MOVE 'Y' TO WS-BS-HAS                                    00044400
044400     END-IF.                                                      00044500
044500     IF WS-BR-HAS = 'N' OR WS-SCORE-RALLY > WS-BR-SCORE           00044600
044600         MOVE WS-SCORE-RALLY TO WS-BR-SCORE                       00044700
044700         MOVE WS-PT-PLAYER-ID (WS-PLAYER-SUB) TO WS-BR-PLAYER     00044800
044800         MOVE 'Y' TO WS-BR-HAS                                    00044900
044900     END-IF.                                                      00045000
045000     IF WS-BN-HAS = 'N' OR WS-SCORE-NET > WS-BN-SCORE             00045100
045100         MOVE WS-SCORE-NET TO WS-BN-SCORE                        00045200
045200         MOVE WS-PT-PLAYER-ID (WS-PLAYER-SUB) TO WS-BN-PLAYER     00045300
045300         MOVE 'Y' TO WS-BN-HAS                                    00045400
045400     END-IF.                                                      00045500
045500     IF WS-BP-HAS = 'N' OR WS-SCORE-PRESSURE > WS-BP-SCORE        00045600
045600         MOVE WS-SCORE-PRESSURE TO WS-BP-SCORE                    00045700
045700         MOVE WS-PT-PLAYER-ID (WS-PLAYER-SUB) TO WS-BP-PLAYER     00045800
045800         MOVE 'Y' TO WS-BP-HAS                                    00045900
045900     END-IF.                                                      00046000
046000     IF WS-BL-HAS = 'N' OR WS-SCORE-BASELINE > WS-BL-SCORE        00046100
046100         MOVE WS-SCORE-BASELINE TO WS-BL-SCORE                    00046200
046200         MOVE WS-PT-PLAYER-ID (WS-PLAYER-SUB) TO WS-BL-PLAYER     00046300
046300         MOVE 'Y' TO WS-BL-HAS                                    00046400
046400     END-IF.                                                      00046500
046500 610-EXIT.                                                        00046600
046600     EXIT.                                                        00046700
046700                                                                  00046800
046710*    650-WRITE-HIGHLIGHTS -- WRITES AT MOST 5 RECORDS, ONE PER     00046710
046720*    CATEGORY, SKIPPING ANY CATEGORY WHOSE WS-Bx-HAS IS STILL 'N' 00046720
046730*    (MEANING NO PLAYER EVER QUALIFIED, E.G. AN EMPTY INPUT FILE  00046730
046740*    OR EVERY PLAYER MISSING THAT CATEGORY'S METRICS).  EACH      00046740
046750*    CATEGORY WRITES BOTH A HIGHLIGHT-OUT-REC AND A PRINTED       00046760
046760*    DETAIL LINE FOR THE OPERATOR'S COPY.                         00046770
046800 650-WRITE-HIGHLIGHTS.                                            00046900
046900     MOVE '650-WRITE-HIGHLIGHTS' TO WS-PARA-NAME.                 00047000
047000     IF WS-BS-HAS = 'Y'                                           00047100
047100         MOVE 'BEST-SERVE' TO HO-CATEGORY                         00047200
047200         MOVE WS-BS-PLAYER TO HO-PLAYER-ID                        00047300
047300         MOVE WS-BS-SCORE TO HO-SCORE                             00047400
047400         WRITE HIGHLIGHT-OUT-REC                                  00047500
047500         MOVE 'BEST-SERVE' TO RPT-CATEGORY                        00047600
047600         MOVE WS-BS-PLAYER TO RPT-PLAYER                          00047700
047700         MOVE WS-BS-SCORE TO RPT-SCORE                            00047800
047800         WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1              00047900
047900     END-IF.                                                      00048000
048000     IF WS-BR-HAS = 'Y'                                           00048100
048100         MOVE 'BEST-RALLY-PLAYER' TO HO-CATEGORY                  00048200
048200         MOVE WS-BR-PLAYER TO HO-PLAYER-ID                        00048300
048300         MOVE WS-BR-SCORE TO HO-SCORE                             00048400
048400         WRITE HIGHLIGHT-OUT-REC                                  00048500
048500         MOVE 'BEST-RALLY-PLAYER' TO RPT-CATEGORY                 00048600
048600         MOVE WS-BR-PLAYER TO RPT-PLAYER                          00048700
048700         MOVE WS-BR-SCORE TO RPT-SCORE                            00048800
048800         WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1              00048900
048900     END-IF.                                                      00049000
049000     IF WS-BN-HAS = 'Y'                                           00049100
049100         MOVE 'BEST-NET-PLAYER' TO HO-CATEGORY                    00049200
049200         MOVE WS-BN-PLAYER TO HO-PLAYER-ID                        00049300
049300         MOVE WS-BN-SCORE TO HO-SCORE                             00049400
049400         WRITE HIGHLIGHT-OUT-REC                                  00049500
049500         MOVE 'BEST-NET-PLAYER' TO RPT-CATEGORY                   00049600
049600         MOVE WS-BN-PLAYER TO RPT-PLAYER                          00049700
049700         MOVE WS-BN-SCORE TO RPT-SCORE                            00049800
049800         WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1              00049900
049900     END-IF.                                                      00050000
050000     IF WS-BP-HAS = 'Y'                                           00050100
050100         MOVE 'BEST-PRESSURE-PLAYER' TO HO-CATEGORY               00050200
050200         MOVE WS-BP-PLAYER TO HO-PLAYER-ID                        00050300
050300         MOVE WS-BP-SCORE TO HO-SCORE                             00050400
050400         WRITE HIGHLIGHT-OUT-REC                                  00050500
050500         MOVE 'BEST-PRESSURE-PLAYER' TO RPT-CATEGORY              00050600
050600         MOVE WS-BP-PLAYER TO RPT-PLAYER                          00050700
050700         MOVE WS-BP-SCORE TO RPT-SCORE                            00050800
050800         WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1              00050900
050900     END-IF.                                                      00051000
051000     IF WS-BL-HAS = 'Y'                                           00051100
051100         MOVE 'CLEANEST-BASELINE' TO HO-CATEGORY                  00051200
051200         MOVE WS-BL-PLAYER TO HO-PLAYER-ID                        00051300
051300         MOVE WS-BL-SCORE TO HO-SCORE                             00051400
051400         WRITE HIGHLIGHT-OUT-REC                                  00051500
051500         MOVE 'CLEANEST-BASELINE' TO RPT-CATEGORY                 00051600
051600         MOVE WS-BL-PLAYER TO RPT-PLAYER                          00051700
051700         MOVE WS-BL-SCORE TO RPT-SCORE                            00051800
051800         WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1              00051900
051900     END-IF.                                                      00052000
052000 650-EXIT.                                                        00052100
052100     EXIT.                                                        00052200
052200                                                                  00052300
052210*    700-OPEN-FILES -- OPENS THE SORT OUTPUT (SORTED-STATS-FILE), 00052210
052220*    THE HIGHLIGHT RESULT FILE AND THE PRINTED REPORT.  AN OPEN   00052220
052230*    ERROR ON THE INPUT SIDE IS FATAL -- FORCE COND CODE 16 AND   00052230
052240*    SET THE EOF SWITCH SO 000-MAIN'S LOOP NEVER STARTS.          00052240
052300 700-OPEN-FILES.                                                  00052400
052400     OPEN INPUT  SORTED-STATS-FILE                                00052500
052500          OUTPUT HIGHLIGHT-OUT-FILE                               00052600
052600                 REPORT-FILE.                                     00052700
052700     IF WS-SORTED-STATUS NOT = '00'                               00052800
052800         DISPLAY 'ERROR OPENING SORTED-STATS-FILE. RC: '          00052900
052900                 WS-SORTED-STATUS                                 00053000
053000         MOVE 16 TO RETURN-CODE                                   00053100
053100         MOVE 'Y' TO WS-SORTED-EOF                                00053200
053200     END-IF.                                                      00053300
053300 700-EXIT.                                                        00053400
053400     EXIT.                                                        00053500
053500                                                                  00053600
053510*    710-READ-SORTED -- ONE READ FROM THE SORT'S OUTPUT FILE,     00053510
053520*    INTO THE SS- MIRROR OF PLAYER-STATS-REC SO 100-ACCUMULATE-   00053520
053530*    PLAYER AND 170-ADD-TO-ACCUM CAN WORK OFF NAMED FIELDS        00053530
053540*    RATHER THAN THE RAW SORTED-STATS-REC PIC X(98).              00053540
053600 710-READ-SORTED.                                                 00053700
053700     READ SORTED-STATS-FILE INTO SS-PLAYER-STATS-REC              00053800
053800         AT END MOVE 'Y' TO WS-SORTED-EOF                         00053900
053900     END-READ.                                                    00054000
054000 710-EXIT.                                                        00054100
054100     EXIT.                                                        00054200
054200                                                                  00054300
054210*    790-CLOSE-FILES -- CLOSES ALL THREE FILES OPENED AT 700,     00054210
054220*    WHETHER THE PASS ENDED CLEANLY OR ON AN OPEN ERROR.          00054220
054300 790-CLOSE-FILES.                                                 00054400
054400     CLOSE SORTED-STATS-FILE                                      00054500
054500           HIGHLIGHT-OUT-FILE                                     00054600
054600           REPORT-FILE.                                           00054700
054700 790-EXIT.                                                        00054800
054800     EXIT.                                                        00054900
054900                                                                  00055000
054910*    800-INIT-REPORT -- WRITES THE REPORT HEADER LINE TO START A  00054910
054920*    FRESH PRINT PAGE.  UNLIKE TPCOACH1 THIS HEADER HAS NO        00054920
054930*    RUN-DATE FIELD -- THE HIGHLIGHTS PASS HAS NO DATE-SENSITIVE  00054930
054940*    DATA OF ITS OWN TO STAMP.                                    00054940
055000 800-INIT-REPORT.                                                 00055100
055100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00055200
055200 800-EXIT.                                                        00055300
055300     EXIT.                                                        00055400
