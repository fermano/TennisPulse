000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     TPCOACH1.                                        00000200
000300 AUTHOR.         R J LOWRY.                                       00000300
000400 INSTALLATION.   COACHING ANALYTICS - BATCH SYSTEMS GROUP.        00000400
000500 DATE-WRITTEN.   03/22/88.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                 00000900
001000*   PROGRAM:  TPCOACH1                                            00001000
001100*                                                                 00001100
001200*   PASS 1 OF THE NIGHTLY COACHING ANALYTICS RUN.  READS THE      00001200
001300*   PLAYER-STATS-FILE PRODUCED BY THE UPSTREAM SCORING/STATS      00001300
001400*   FEED ONE MATCH-RECORD AT A TIME, CALLS TPRULES TO CLASSIFY    00001400
001500*   EACH METRIC SUPPLIED AND DERIVE THE OVERALL COACHING          00001500
001600*   STATUS, AND WRITES ONE ANALYSIS-OUT-REC PER INPUT RECORD.     00001600
001700*   TPHILITE AND TPTLINE (PASSES 2 AND 3) BOTH RE-READ THE        00001700
001800*   SAME PLAYER-STATS-FILE AFTER THIS PASS HAS FINISHED --        00001800
001900*   THEY DO NOT CHAIN OFF THE ANALYSIS-OUT-FILE WRITTEN HERE.     00001900
002000*                                                                 00002000
002100*   THIS PROGRAM OWNS NO BUSINESS RULES OF ITS OWN -- EVERY       00002100
002200*   THRESHOLD, TIP CODE AND STATUS DERIVATION LIVES IN TPRULES.   00002200
002300*   TPCOACH1'S JOB IS PURELY MECHANICAL: SHUTTLE FIELDS FROM      00002300
002400*   THE INPUT RECORD INTO THE LINKAGE AREA, CALL THE RULE         00002400
002500*   ENGINE, AND SHUTTLE THE ANSWER OUT TO THE OUTPUT RECORD.      00002500
002600*   KEEP IT THAT WAY -- IF YOU ARE ADDING A THRESHOLD OR A TIP    00002600
002700*   CODE HERE YOU ARE IN THE WRONG PROGRAM, GO SEE TPRULES.       00002700
002800*                                                                 00002800
002900*   CHANGE LOG                                                    00002900
003000*   ----------                                                    00003000
003100*   03/22/88  RJL  INITIAL VERSION.  FIRST-SERVE/WINNERS METRICS  00003100
003200*                  ONLY, PORTED FROM THE COACHING STAFF'S         00003200
003250*                  PAPER SCORE SHEETS.                            00003250
003300*   11/02/88  RJL  ADDED NET/RALLY METRICS TO THE BUILD OF        00003300
003400*                  TPM-INPUT-METRICS TO MATCH TPRULES.            00003400
003500*   06/02/94  WLT  COACHING STATUS NOW SET BY TPRULES --          00003500
003600*                  REMOVED THE LOCAL AT-RISK/NEEDS-FOCUS LOGIC.   00003600
003700*                  TKT#1889                                       00003700
003800*   01/04/99  DCS  Y2K REVIEW -- PS-MATCH-YEAR ALREADY 4 DIGITS,  00003800
003900*                  NO CHANGE REQUIRED.  TKT#2206                  00003900
004000*   06/09/19  DCS  WIDENED LOCAL TIP-CODE WORK AREAS TO X(24).    00004000
004100*                  TKT#4803                                       00004100
004200*   09/14/21  TJM  ADDED A THIRD REDEFINES (WS-FILE-STATUS-DUMP)  00004200
004300*                  SO THIS PROGRAM CARRIES THE SAME DUMP-VIEW     00004300
004400*                  HABIT AS TPRULES/TPHILITE/TPTLINE, AND         00004400
004500*                  EXPANDED THE PARAGRAPH-HEADER COMMENTARY --    00004500
004600*                  SHOP STANDARD IS DOCUMENTATION AT LEAST AS     00004600
004700*                  LONG AS THE CODE IT EXPLAINS.  TKT#5140        00004700
004800*                                                                 00004800
004900******************************************************************00004900
005000 ENVIRONMENT DIVISION.                                            00005000
005100 CONFIGURATION SECTION.                                           00005100
005200 SOURCE-COMPUTER. IBM-370.                                        00005200
005300 OBJECT-COMPUTER. IBM-370.                                        00005300
005400 SPECIAL-NAMES.                                                   00005400
005500     C01 IS TOP-OF-FORM.                                          00005500
005600*   TOP-OF-FORM DRIVES THE CARRIAGE-CONTROL CHANNEL SKIP ON       00005600
005700*   THE ANALYSIS PASS SUMMARY REPORT'S FIRST PAGE.                00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000*   PLAYER-STATS-FILE IS THE UPSTREAM SCORING FEED -- SEE         00006000
006100*   TPSTATS FOR THE RECORD LAYOUT.  READ SEQUENTIALLY, ONE        00006100
006200*   MATCH-RECORD AT A TIME, NO KEY ACCESS NEEDED HERE.            00006200
006300     SELECT PLAYER-STATS-FILE  ASSIGN TO TPSTATIN                 00006300
006400            ACCESS IS SEQUENTIAL                                  00006400
006500            FILE STATUS  IS  WS-STATS-STATUS.                     00006500
006600*   ANALYSIS-OUT-FILE IS THIS PASS'S ONLY PRODUCT -- ONE          00006600
006700*   RECORD PER INPUT MATCH, READ BY NO OTHER PASS IN THIS RUN.    00006700
006800     SELECT ANALYSIS-OUT-FILE  ASSIGN TO TPANLOUT                 00006800
006900            ACCESS IS SEQUENTIAL                                  00006900
007000            FILE STATUS  IS  WS-ANLOUT-STATUS.                    00007000
007100*   REPORT-FILE IS THE PRINTED ANALYSIS PASS SUMMARY -- ONE       00007100
007200*   HEADER PAGE PLUS FOUR COUNT LINES, SEE 850-REPORT-TOTALS.     00007200
007300     SELECT REPORT-FILE        ASSIGN TO TPCOARPT                 00007300
007400            FILE STATUS  IS  WS-REPORT-STATUS.                    00007400
007500******************************************************************00007500
007600 DATA DIVISION.                                                   00007600
007700 FILE SECTION.                                                    00007700
007800* INPUT -- ONE 98-BYTE RECORD PER PLAYER PER COMPLETED MATCH.     00007800
007900* SEE TPSTATS FOR THE FULL LAYOUT AND ITS PRESENCE-FLAG RULES.    00007900
008000 FD  PLAYER-STATS-FILE                                            00008000
008100     RECORDING MODE IS F.                                         00008100
008200 COPY TPSTATS.                                                    00008200
008300* OUTPUT -- ONE CLASSIFIED RECORD PER INPUT MATCH.  SEE TPANLYS.  00008300
008400 FD  ANALYSIS-OUT-FILE                                            00008400
008500     RECORDING MODE IS F.                                         00008500
008600 COPY TPANLYS.                                                    00008600
008700* PRINTED COPY OF THE RUN TOTALS FOR THE OPERATOR'S BINDER.       00008700
008800 FD  REPORT-FILE                                                  00008800
008900     RECORDING MODE IS F.                                         00008900
009000 01  REPORT-RECORD               PIC X(132).                      00009000
009100******************************************************************00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300*   SYSTEM DATE/TIME, PULLED ONCE AT STARTUP SOLELY TO STAMP      00009300
009400*   THE REPORT HEADER -- NOT USED FOR ANY DATE ARITHMETIC.        00009400
009500 01  SYSTEM-DATE-AND-TIME.                                        00009500
009600     05  CURRENT-DATE.                                            00009600
009700         10  CURRENT-YEAR        PIC 9(02).                       00009700
009800         10  CURRENT-MONTH       PIC 9(02).                       00009800
009900         10  CURRENT-DAY         PIC 9(02).                       00009900
010000     05  CURRENT-TIME.                                            00010000
010100         10  CURRENT-HOUR        PIC 9(02).                       00010100
010200         10  CURRENT-MINUTE      PIC 9(02).                       00010200
010300         10  CURRENT-SECOND      PIC 9(02).                       00010300
010400         10  CURRENT-HNDSEC      PIC 9(02).                       00010400
010500     05  FILLER                  PIC X(01) VALUE SPACE.           00010500
010600*   FILE STATUS BYTES FOR ALL THREE SELECTED FILES, GROUPED SO    00010600
010700*   A SINGLE TRACE DUMP (WS-FILE-STATUS-DUMP BELOW) CAN SHOW      00010700
010800*   ALL THREE AT ONCE WHEN OPS CALLS ABOUT AN OPEN/WRITE ERROR.   00010800
010900 01  WS-FILE-STATUSES.                                            00010900
011000     05  WS-STATS-STATUS         PIC X(02) VALUE SPACES.          00011000
011100     05  WS-ANLOUT-STATUS        PIC X(02) VALUE SPACES.          00011100
011200     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00011200
011300     05  FILLER                  PIC X(01) VALUE SPACE.           00011300
011400*   09/14/21 TJM -- THIRD REDEFINES FOR THIS PROGRAM, MATCHING    00011400
011500*   THE DUMP-VIEW HABIT ALREADY USED ON WS-TOTAL-COUNTS-GROUP     00011500
011600*   BELOW AND ON TPM-OUTPUT-METRICS.  A ONE-LINE DISPLAY OF       00011600
011700*   THIS FIELD SHOWS ALL THREE FILE STATUSES TOGETHER WITHOUT     00011700
011800*   NAMING EACH SUBORDINATE FIELD.  TKT#5140                      00011800
011900 01  WS-FILE-STATUS-DUMP REDEFINES WS-FILE-STATUSES PIC X(07).    00011900
012000*   END-OF-FILE SWITCH FOR THE MAIN READ LOOP IN 000-MAIN.  SET   00012000
012100*   'Y' BY 710-READ-PLAYER-STATS'S AT END CLAUSE, OR BY AN OPEN   00012100
012200*   OR WRITE ERROR FORCING AN EARLY SHUTDOWN OF THE PASS.         00012200
012300 01  WS-SWITCHES.                                                 00012300
012400     05  WS-STATS-EOF            PIC X     VALUE 'N'.             00012400
012500         88  STATS-EOF            VALUE 'Y'.                      00012500
012600     05  FILLER                  PIC X(01) VALUE SPACE.           00012600
012700*   RUN TOTALS -- ACCUMULATED ACROSS THE WHOLE PASS, PRINTED      00012700
012800*   AND DISPLAYED ONCE AT 850-REPORT-TOTALS.  PACKED REDEFINES    00012800
012900*   BELOW IS A HOUSE HABIT FOR A ONE-SHOT TRACE DUMP OF A WHOLE   00012900
013000*   COUNTER GROUP WITHOUT NAMING EACH COUNTER.                    00013000
013100 01  WS-TOTAL-COUNTS-GROUP.                                       00013100
013200     05  WS-TOTAL-RECORDS        PIC 9(07) COMP VALUE 0.          00013200
013300     05  WS-TOTAL-AT-RISK        PIC 9(07) COMP VALUE 0.          00013300
013400     05  WS-TOTAL-NEEDS-FOCUS    PIC 9(07) COMP VALUE 0.          00013400
013500     05  WS-TOTAL-ON-TRACK       PIC 9(07) COMP VALUE 0.          00013500
013600     05  FILLER                  PIC X(01) VALUE SPACE.           00013600
013700 01  WS-TOTAL-COUNTS-PACKED REDEFINES WS-TOTAL-COUNTS-GROUP       00013700
013800                                      PIC 9(28) COMP.             00013800
013900******************************************************************00013900
014000*    LOCAL COPY OF THE TPRULES LINKAGE WORK AREA -- TPCOACH1      00014000
014100*    OWNS THE STORAGE AND PASSES IT TO TPRULES ON EACH CALL.      00014100
014200*    TPM-INPUT-METRICS IS BUILT FRESH FOR EVERY MATCH-RECORD IN   00014200
014300*    100-PROCESS-RECORD BELOW; TPM-OUTPUT-METRICS COMES BACK      00014300
014400*    FILLED IN BY TPRULES AND IS COPIED STRAIGHT INTO             00014400
014500*    ANALYSIS-OUT-REC WITHOUT ANY FURTHER LOGIC HERE.             00014500
014600******************************************************************00014600
014700     COPY TPMETWK.                                                00014700
014800 01  TPM-OUTPUT-DUMP REDEFINES TPM-OUTPUT-METRICS PIC X(346).     00014800
014900******************************************************************00014900
015000*    REPORT LINES                                                 00015000
015100******************************************************************00015100
015200 01  RPT-HEADER1.                                                 00015200
015300     05  FILLER                  PIC X(38)                        00015300
015400             VALUE 'COACHING ANALYTICS - ANALYSIS PASS  '.        00015400
015500     05  FILLER                  PIC X(06) VALUE 'DATE: '.        00015500
015600     05  RPT-MM                  PIC 99.                          00015600
015700     05  FILLER                  PIC X VALUE '/'.                 00015700
015800     05  RPT-DD                  PIC 99.                          00015800
015900     05  FILLER                  PIC X VALUE '/'.                 00015900
016000     05  RPT-YY                  PIC 99.                          00016000
016100     05  FILLER                  PIC X(54) VALUE SPACES.          00016100
016200 01  RPT-STATS-HDR1.                                              00016200
016300     05  FILLER PIC X(40) VALUE 'ANALYSIS PASS SUMMARY'.          00016300
016400     05  FILLER PIC X(92) VALUE SPACES.                           00016400
016500 01  RPT-STATS-DETAIL.                                            00016500
016600     05  RPT-LABEL               PIC X(24).                       00016600
016700     05  FILLER                  PIC X(06) VALUE SPACES.          00016700
016800     05  RPT-COUNT               PIC ZZZ,ZZZ,ZZ9.                 00016800
016900     05  FILLER                  PIC X(95) VALUE SPACES.          00016900
017000******************************************************************00017000
017100 PROCEDURE DIVISION.                                              00017100
017200******************************************************************00017200
017300                                                                  00017300
017400*    000-MAIN -- OPEN EVERYTHING, PRIME THE READ, LOOP PASS-1     00017400
017500*    OVER EVERY INPUT RECORD, THEN PRINT THE SUMMARY AND CLOSE.   00017500
017600*    EACH MATCH-RECORD IS HANDLED COMPLETELY INDEPENDENTLY OF     00017600
017700*    EVERY OTHER ONE -- THERE IS NO CONTROL BREAK IN THIS PASS,   00017700
017800*    THAT IS TPHILITE AND TPTLINE'S JOB.                          00017800
017900 000-MAIN.                                                        00017900
018000     ACCEPT CURRENT-DATE FROM DATE.                               00018000
018100     ACCEPT CURRENT-TIME FROM TIME.                               00018100
018200     DISPLAY 'TPCOACH1 STARTED ' CURRENT-MONTH '/' CURRENT-DAY    00018200
018300             '/' CURRENT-YEAR.                                    00018300
018400                                                                  00018400
018500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00018500
018600     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00018600
018700                                                                  00018700
018800     PERFORM 710-READ-PLAYER-STATS THRU 710-EXIT.                 00018800
018900     PERFORM 100-PROCESS-RECORD THRU 100-EXIT                     00018900
019000             UNTIL STATS-EOF.                                     00019000
019100                                                                  00019100
019200     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                     00019200
019300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00019300
019400                                                                  00019400
019500     DISPLAY 'TPCOACH1 ENDED -- RECORDS: ' WS-TOTAL-RECORDS.      00019500
019600     GOBACK.                                                      00019600
019700                                                                  00019700
019800******************************************************************00019800
019900*    100-PROCESS-RECORD -- BUILD TPM-INPUT-METRICS FROM THE       00019900
020000*    CURRENT PLAYER-STATS-REC, CALL TPRULES, BUILD AND WRITE      00020000
020100*    ONE ANALYSIS-OUT-REC, THEN READ THE NEXT INPUT RECORD.       00020100
020200*                                                                 00020200
020300*    THE MOVE BLOCK BELOW IS PURELY MECHANICAL -- ONE PAIR OF     00020300
020400*    MOVES (FLAG, THEN VALUE) PER METRIC, IN THE SAME FIXED       00020400
020500*    1-10 ORDER TPMETWK DOCUMENTS.  RESIST THE URGE TO            00020500
020600*    "SIMPLIFY" THIS WITH A TABLE -- PLAYER-STATS-REC HAS NO      00020600
020700*    OCCURS CLAUSE OF ITS OWN, EACH METRIC IS ITS OWN NAMED       00020700
020800*    FIELD, SO THERE IS NO TABLE TO DRIVE THE MOVE FROM.          00020800
020900******************************************************************00020900
021000 100-PROCESS-RECORD.                                              00021000
021100     ADD 1 TO WS-TOTAL-RECORDS.                                   00021100
021200                                                                  00021200
021300     MOVE PS-FIRST-SERVE-IN-FLAG  TO                              00021300
021400             TPM-IN-FIRST-SERVE-IN-FLAG.                          00021400
021500     MOVE PS-FIRST-SERVE-IN       TO TPM-IN-FIRST-SERVE-IN.       00021500
021600     MOVE PS-FIRST-SERVE-PTS-WON-FLAG TO                          00021600
021700             TPM-IN-FIRST-SERVE-PTS-WON-FLAG.                     00021700
021800     MOVE PS-FIRST-SERVE-PTS-WON  TO                              00021800
021900             TPM-IN-FIRST-SERVE-PTS-WON.                          00021900
022000     MOVE PS-SECOND-SERVE-PTS-WON-FLAG TO                         00022000
022100             TPM-IN-SECOND-SERVE-PTS-WON-FLAG.                    00022100
022200     MOVE PS-SECOND-SERVE-PTS-WON TO                              00022200
022300             TPM-IN-SECOND-SERVE-PTS-WON.                         00022300
022400     MOVE PS-UNFORCED-ERR-FOREHAND-FLAG TO                        00022400
022500             TPM-IN-UNFORCED-ERR-FH-FLAG.                         00022500
022600     MOVE PS-UNFORCED-ERR-FOREHAND TO                             00022600
022700             TPM-IN-UNFORCED-ERR-FOREHAND.                        00022700
022800     MOVE PS-UNFORCED-ERR-BACKHAND-FLAG TO                        00022800
022900             TPM-IN-UNFORCED-ERR-BH-FLAG.                         00022900
023000     MOVE PS-UNFORCED-ERR-BACKHAND TO                             00023000
023100             TPM-IN-UNFORCED-ERR-BACKHAND.                        00023100
023200     MOVE PS-WINNERS-FLAG             TO TPM-IN-WINNERS-FLAG.     00023200
023300     MOVE PS-WINNERS                  TO TPM-IN-WINNERS.          00023300
023400     MOVE PS-BREAK-PT-CONVERSION-FLAG TO                          00023400
023500             TPM-IN-BREAK-PT-CONVERSION-FLAG.                     00023500
023600     MOVE PS-BREAK-PT-CONVERSION  TO                              00023600
023700             TPM-IN-BREAK-PT-CONVERSION.                          00023700
023800     MOVE PS-BREAK-PTS-SAVED-FLAG     TO                          00023800
023900             TPM-IN-BREAK-PTS-SAVED-FLAG.                         00023900
024000     MOVE PS-BREAK-PTS-SAVED          TO TPM-IN-BREAK-PTS-SAVED.  00024000
024100     MOVE PS-NET-PTS-WON-FLAG         TO TPM-IN-NET-PTS-WON-FLAG. 00024100
024200     MOVE PS-NET-PTS-WON              TO TPM-IN-NET-PTS-WON.      00024200
024300     MOVE PS-LONG-RALLY-WIN-RATE-FLAG TO                          00024300
024400             TPM-IN-LONG-RALLY-WIN-FLAG.                          00024400
024500     MOVE PS-LONG-RALLY-WIN-RATE  TO                              00024500
024600             TPM-IN-LONG-RALLY-WIN-RATE.                          00024600
024700                                                                  00024700
024800*   ONE CALL, ONE MATCH-RECORD -- TPRULES HAS NO MEMORY OF ANY    00024800
024900*   PRIOR CALL, SO THE FULL SET OF FLAGS MUST BE REBUILT ABOVE    00024900
025000*   ON EVERY PASS THROUGH THIS PARAGRAPH.                         00025000
025100     CALL 'TPRULES' USING TPM-INPUT-METRICS, TPM-OUTPUT-METRICS,  00025100
025200             TPM-RETURN-CD.                                       00025200
025300                                                                  00025300
025400*   TPRULES HAS NOW FILLED IN TPM-OUTPUT-METRICS -- COPY IT       00025400
025500*   STRAIGHT ACROSS TO THE OUTPUT RECORD.  NO RECLASSIFICATION    00025500
025600*   OR RE-DERIVATION HAPPENS HERE; THAT WOULD DUPLICATE LOGIC     00025600
025700*   THAT ALREADY LIVES IN TPRULES AND RISK THE TWO DRIFTING       00025700
025800*   OUT OF SYNC.                                                  00025800
025900     MOVE PS-MATCH-ID                 TO AO-MATCH-ID.             00025900
026000     MOVE PS-PLAYER-ID                TO AO-PLAYER-ID.            00026000
026100     MOVE TPM-OUT-COACHING-STATUS     TO AO-COACHING-STATUS.      00026100
026200     MOVE TPM-OUT-METRIC-COUNT        TO AO-METRIC-COUNT.         00026200
026300     MOVE TPM-OUT-STATUSES            TO AO-METRIC-STATUSES.      00026300
026400     MOVE TPM-OUT-TIP-COUNT           TO AO-TIP-COUNT.            00026400
026500     MOVE TPM-OUT-TIPS                TO AO-TIP-CODES.            00026500
026600                                                                  00026600
026700*   RUN-TOTAL BREAKDOWN BY COACHING STATUS, FOR THE SUMMARY       00026700
026800*   REPORT AND SYSOUT DISPLAY AT 850-REPORT-TOTALS.               00026800
026900     EVALUATE TRUE                                                00026900
027000         WHEN AO-STATUS-AT-RISK                                   00027000
027100             ADD 1 TO WS-TOTAL-AT-RISK                            00027100
027200         WHEN AO-STATUS-NEEDS-FOCUS                               00027200
027300             ADD 1 TO WS-TOTAL-NEEDS-FOCUS                        00027300
027400         WHEN OTHER                                               00027400
027500             ADD 1 TO WS-TOTAL-ON-TRACK                           00027500
027600     END-EVALUATE.                                                00027600
027700                                                                  00027700
027800     WRITE ANALYSIS-OUT-REC.                                      00027800
027900*   A WRITE ERROR HERE IS TREATED AS FATAL FOR THE WHOLE PASS --  00027900
028000*   THERE IS NO RETRY, NO SKIP-AND-CONTINUE.  SET THE EOF SWITCH  00028000
028100*   AND FALL OUT OF THE LOOP RATHER THAN RISK A SHORT OR          00028100
028200*   DUPLICATED ANALYSIS-OUT-FILE.                                 00028200
028300     IF WS-ANLOUT-STATUS NOT = '00'                               00028300
028400         DISPLAY 'ERROR WRITING ANALYSIS-OUT-FILE. RC: '          00028400
028500                 WS-ANLOUT-STATUS                                 00028500
028600         MOVE 16 TO RETURN-CODE                                   00028600
028700         MOVE 'Y' TO WS-STATS-EOF                                 00028700
028800         GO TO 100-EXIT                                           00028800
028900     END-IF.                                                      00028900
029000                                                                  00029000
029100     PERFORM 710-READ-PLAYER-STATS THRU 710-EXIT.                 00029100
029200 100-EXIT.                                                        00029200
029300     EXIT.                                                        00029300
029400                                                                  00029400
029500******************************************************************00029500
029600*    700-OPEN-FILES -- OPENS ALL THREE FILES FOR THIS PASS.  ANY  00029600
029700*    NONZERO FILE STATUS FORCES A CONDITION CODE OF 16 AND SETS   00029700
029800*    THE EOF SWITCH SO 000-MAIN'S READ LOOP NEVER STARTS.         00029800
029900******************************************************************00029900
030000 700-OPEN-FILES.                                                  00030000
030100     OPEN INPUT  PLAYER-STATS-FILE                                00030100
030200          OUTPUT ANALYSIS-OUT-FILE                                00030200
030300                 REPORT-FILE.                                     00030300
030400     IF WS-STATS-STATUS NOT = '00'                                00030400
030500         DISPLAY 'ERROR OPENING PLAYER-STATS-FILE. RC: '          00030500
030600                 WS-STATS-STATUS                                  00030600
030700         MOVE 16 TO RETURN-CODE                                   00030700
030800         MOVE 'Y' TO WS-STATS-EOF                                 00030800
030900     END-IF.                                                      00030900
031000     IF WS-ANLOUT-STATUS NOT = '00'                               00031000
031100         DISPLAY 'ERROR OPENING ANALYSIS-OUT-FILE. RC: '          00031100
031200                 WS-ANLOUT-STATUS                                 00031200
031300         MOVE 16 TO RETURN-CODE                                   00031300
031400         MOVE 'Y' TO WS-STATS-EOF                                 00031400
031500     END-IF.                                                      00031500
031600 700-EXIT.                                                        00031600
031700     EXIT.                                                        00031700
031800                                                                  00031800
031900*    710-READ-PLAYER-STATS -- ONE SEQUENTIAL READ.  AT END SETS   00031900
032000*    WS-STATS-EOF, WHICH 000-MAIN'S PERFORM ... UNTIL TESTS.      00032000
032100 710-READ-PLAYER-STATS.                                           00032100
032200     READ PLAYER-STATS-FILE                                       00032200
032300         AT END MOVE 'Y' TO WS-STATS-EOF                          00032300
032400     END-READ.                                                    00032400
032500 710-EXIT.                                                        00032500
032600     EXIT.                                                        00032600
032700                                                                  00032700
032800*    790-CLOSE-FILES -- CLOSES ALL THREE FILES ON THE WAY OUT,    00032800
032900*    WHETHER THE PASS ENDED CLEANLY OR ON AN OPEN/WRITE ERROR.    00032900
033000 790-CLOSE-FILES.                                                 00033000
033100     CLOSE PLAYER-STATS-FILE                                      00033100
033200           ANALYSIS-OUT-FILE                                      00033200
033300           REPORT-FILE.                                           00033300
033400 790-EXIT.                                                        00033400
033500     EXIT.                                                        00033500
033600                                                                  00033600
033700*    800-INIT-REPORT -- STAMPS TODAY'S DATE ONTO THE REPORT       00033700
033800*    HEADER LINE AND WRITES IT TO START A FRESH PRINT PAGE.       00033800
033900 800-INIT-REPORT.                                                 00033900
034000     MOVE CURRENT-YEAR  TO RPT-YY.                                00034000
034100     MOVE CURRENT-MONTH TO RPT-MM.                                00034100
034200     MOVE CURRENT-DAY   TO RPT-DD.                                00034200
034300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00034300
034400 800-EXIT.                                                        00034400
034500     EXIT.                                                        00034500
034600                                                                  00034600
034700*    850-REPORT-TOTALS -- PRINTS THE FOUR RUN-TOTAL LINES AND,    00034700
034800*    SINCE THE 06/09/19 CHANGE BELOW, ECHOES THE SAME NUMBERS     00034800
034900*    TO SYSOUT SO THE OPERATOR DOES NOT HAVE TO PULL THE PRINT    00034900
035000*    FILE JUST TO SEE THE AT-RISK COUNT.                          00035000
035100 850-REPORT-TOTALS.                                               00035100
035200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00035200
035300     MOVE 'RECORDS PROCESSED       ' TO RPT-LABEL.                00035300
035400     MOVE WS-TOTAL-RECORDS TO RPT-COUNT.                          00035400
035500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.           00035500
035600     MOVE 'AT-RISK PLAYER-MATCHES  ' TO RPT-LABEL.                00035600
035700     MOVE WS-TOTAL-AT-RISK TO RPT-COUNT.                          00035700
035800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00035800
035900     MOVE 'NEEDS-FOCUS PLAYER-MATCHES' TO RPT-LABEL.              00035900
036000     MOVE WS-TOTAL-NEEDS-FOCUS TO RPT-COUNT.                      00036000
036100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00036100
036200     MOVE 'ON-TRACK PLAYER-MATCHES ' TO RPT-LABEL.                00036200
036300     MOVE WS-TOTAL-ON-TRACK TO RPT-COUNT.                         00036300
036400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00036400
036500*    06/09/19 DCS -- SYSOUT SUMMARY ADDED SO THE OPERATOR CAN     00036500
036600*    SEE THE AT-RISK COUNT WITHOUT PULLING THE PRINT FILE.        00036600
036700     DISPLAY 'TPCOACH1 SUMMARY -- RECORDS: ' WS-TOTAL-RECORDS     00036700
036800             ' AT-RISK: ' WS-TOTAL-AT-RISK.                       00036800
036900     DISPLAY '              NEEDS-FOCUS: ' WS-TOTAL-NEEDS-FOCUS   00036900
037000             ' ON-TRACK: ' WS-TOTAL-ON-TRACK.                     00037000
037100 850-EXIT.                                                        00037100
037200     EXIT.                                                        00037200
