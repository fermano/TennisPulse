000100******************************************************************00000100
000200*                                                                  00000200
000300*   COPYBOOK:  TPSTATS                                             00000300
000400*                                                                  00000400
000500*   DESCRIPTIVE NAME = PLAYER-STATS-REC LAYOUT                     00000500
000600*                                                                  00000600
000700*   ONE RECORD PER PLAYER PER COMPLETED MATCH.  WRITTEN BY THE     00000700
000800*   SCORING/STATS FEED UPSTREAM OF COACHING ANALYTICS.  RECORD     00000800
000900*   LENGTH IS A FIXED 98 BYTES -- SEE FILE TPSTATIN IN THE JCL.    00000900
001000*                                                                  00001000
001100*   EACH OF THE 10 RAW METRIC FIELDS IS PRECEDED BY A 1-BYTE       00001100
001200*   PRESENCE FLAG (TPS-xxx-FLAG).  'Y' MEANS THE METRIC WAS        00001200
001300*   SUPPLIED BY THE UPSTREAM FEED FOR THIS MATCH, 'N' MEANS IT     00001300
001400*   WAS NOT -- A FLAT FILE HAS NO NATIVE NULL, SO THE FLAG TAKES   00001400
001500*   THE PLACE OF AN OMITTED FIELD; NOT EVERY MATCH IS SCORED       00001500
001550*   WITH THE SAME EQUIPMENT, SO A GIVEN MATCH MAY BE MISSING ANY  00001550
001560*   SUBSET OF THE 10 METRICS.                                      00001560
001600*                                                                  00001600
001700*   HISTORY                                                       00001700
001800*   -------                                                       00001800
001900*   2018-03-09  RJL  INITIAL LAYOUT FOR THE STATS FEED CONVERSION  00001900
002000*   2018-11-14  RJL  ADDED BREAK-PT AND NET-PLAY METRICS PER       00002000
002100*                    COACHING STAFF REQUEST  TKT#4471              00002100
002200*   2019-06-02  DCS  ADDED LONG-RALLY-WIN-RATE  TKT#4803           00002200
002300*   1999-01-04  DCS  Y2K -- MATCH-YEAR WIDENED TO 4 DIGITS         00002300
002400*                                                                  00002400
002500******************************************************************00002500
002600 01  PLAYER-STATS-REC.                                             00002600
002700     05  PS-MATCH-ID                     PIC X(10).                00002700
002800     05  PS-PLAYER-ID                    PIC X(06).                00002800
002900     05  PS-MATCH-DATE.                                            00002900
003000         10  PS-MATCH-YEAR                PIC 9(04).                00003000
003100         10  PS-MATCH-MONTH               PIC 9(02).                00003100
003200     05  PS-MATCH-DATE-N REDEFINES PS-MATCH-DATE                   00003200
003300                                          PIC 9(06).                00003300
003400*    --------------------------------------------------------     00003400
003500*    SERVE METRICS                                                00003500
003600*    --------------------------------------------------------     00003600
003700     05  PS-FIRST-SERVE-IN-FLAG          PIC X.                    00003700
003800         88  PS-FIRST-SERVE-IN-PRESENT    VALUE 'Y'.                00003800
003900     05  PS-FIRST-SERVE-IN               PIC 9(03)V9(02).          00003900
004000     05  PS-FIRST-SERVE-PTS-WON-FLAG     PIC X.                    00004000
004100         88  PS-FIRST-SERVE-PTS-WON-PRES  VALUE 'Y'.                00004100
004200     05  PS-FIRST-SERVE-PTS-WON          PIC 9(03)V9(02).          00004200
004300     05  PS-SECOND-SERVE-PTS-WON-FLAG    PIC X.                    00004300
004400         88  PS-SECOND-SERVE-PTS-WON-PRES VALUE 'Y'.                00004400
004500     05  PS-SECOND-SERVE-PTS-WON         PIC 9(03)V9(02).          00004500
004600*    --------------------------------------------------------     00004600
004700*    UNFORCED ERROR / WINNER COUNTS                               00004700
004800*    --------------------------------------------------------     00004800
004900     05  PS-UNFORCED-ERR-FOREHAND-FLAG   PIC X.                    00004900
005000         88  PS-UNFORCED-ERR-FH-PRESENT   VALUE 'Y'.                00005000
005100     05  PS-UNFORCED-ERR-FOREHAND        PIC 9(03).                00005100
005200     05  PS-UNFORCED-ERR-BACKHAND-FLAG   PIC X.                    00005200
005300         88  PS-UNFORCED-ERR-BH-PRESENT   VALUE 'Y'.                00005300
005400     05  PS-UNFORCED-ERR-BACKHAND        PIC 9(03).                00005400
005500     05  PS-WINNERS-FLAG                 PIC X.                    00005500
005600         88  PS-WINNERS-PRESENT           VALUE 'Y'.                00005600
005700     05  PS-WINNERS                      PIC 9(03).                00005700
005800*    --------------------------------------------------------     00005800
005900*    BREAK-POINT / NET-PLAY / RALLY METRICS                       00005900
006000*    --------------------------------------------------------     00006000
006100     05  PS-BREAK-PT-CONVERSION-FLAG     PIC X.                    00006100
006200         88  PS-BREAK-PT-CONV-PRESENT     VALUE 'Y'.                00006200
006300     05  PS-BREAK-PT-CONVERSION          PIC 9(03)V9(02).          00006300
006400     05  PS-BREAK-PTS-SAVED-FLAG         PIC X.                    00006400
006500         88  PS-BREAK-PTS-SAVED-PRESENT   VALUE 'Y'.                00006500
006600     05  PS-BREAK-PTS-SAVED              PIC 9(03)V9(02).          00006600
006700     05  PS-NET-PTS-WON-FLAG             PIC X.                    00006700
006800         88  PS-NET-PTS-WON-PRESENT       VALUE 'Y'.                00006800
006900     05  PS-NET-PTS-WON                  PIC 9(03)V9(02).          00006900
007000     05  PS-LONG-RALLY-WIN-RATE-FLAG     PIC X.                    00007000
007100         88  PS-LONG-RALLY-WIN-PRESENT    VALUE 'Y'.                00007100
007200     05  PS-LONG-RALLY-WIN-RATE          PIC 9(03)V9(02).          00007200
007300*    --------------------------------------------------------     00007300
007400*    PAD TO THE FIXED 98-BYTE RECORD LENGTH                       00007400
007500*    --------------------------------------------------------     00007500
007600     05  FILLER                          PIC X(22).                00007600
