000100******************************************************************00000100
000200*                                                                  00000200
000300*   COPYBOOK:  TPANLYS                                             00000300
000400*                                                                  00000400
000500*   DESCRIPTIVE NAME = ANALYSIS-OUT-REC LAYOUT                     00000500
000600*                                                                  00000600
000700*   ONE RECORD PER INPUT PLAYER-STATS-REC -- THE CLASSIFIED        00000700
000800*   COACHING ANALYSIS PRODUCED BY TPRULES AND WRITTEN BY           00000800
000900*   TPCOACH1 TO THE ANALYSIS-OUT-FILE.                             00000900
001000*                                                                  00001000
001100*   METRIC-STATUSES AND TIP-CODES ARE BOTH CARRIED IN THE FIXED    00001100
001200*   METRIC ORDER USED THROUGHOUT THE SYSTEM (SEE TPMETWK) --       00001200
001300*   SLOT 1 IS FIRST-SERVE-IN, SLOT 10 IS LONG-RALLY-WIN-RATE.      00001300
001400*   AN UNUSED STATUS SLOT STAYS BLANK; AN UNUSED TIP SLOT STAYS    00001400
001500*   BLANK.                                                        00001500
001600*                                                                  00001600
001700*   HISTORY                                                       00001700
001800*   -------                                                       00001800
001900*   2018-03-22  RJL  INITIAL LAYOUT                                00001900
002000*   2019-06-09  DCS  WIDENED TIP-CODES TO X(24) FOR                00002000
002100*                    LONG-RALLIES-WEAK / BACKHAND-ERRORS-HIGH      00002100
002200*                    TKT#4803                                      00002200
002300*                                                                  00002300
002400******************************************************************00002400
002500 01  ANALYSIS-OUT-REC.                                             00002500
002600     05  AO-MATCH-ID                     PIC X(10).                00002600
002700     05  AO-PLAYER-ID                     PIC X(06).                00002700
002800     05  AO-COACHING-STATUS               PIC X(12).                00002800
002900         88  AO-STATUS-AT-RISK             VALUE 'AT-RISK'.         00002900
003000         88  AO-STATUS-NEEDS-FOCUS         VALUE 'NEEDS-FOCUS'.     00003000
003100         88  AO-STATUS-ON-TRACK            VALUE 'ON-TRACK'.        00003100
003200     05  AO-METRIC-COUNT                  PIC 9(02).                00003200
003300     05  AO-METRIC-STATUSES OCCURS 10 TIMES.                       00003300
003400         10  AO-METRIC-STATUS              PIC X(09).                00003400
003500     05  AO-TIP-COUNT                     PIC 9(02).                00003500
003600     05  AO-TIP-CODES OCCURS 10 TIMES.                             00003600
003700         10  AO-TIP-CODE                   PIC X(24).                00003700
003800     05  FILLER                           PIC X(04).                00003800
