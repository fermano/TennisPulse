000100 IDENTIFICATION DIVISION.                                         00000100
000200 PROGRAM-ID.     TPTLINE.                                         00000200
000300 AUTHOR.         R J LOWRY.                                       00000300
000400 INSTALLATION.   COACHING ANALYTICS - BATCH SYSTEMS GROUP.        00000400
000500 DATE-WRITTEN.   04/19/88.                                        00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.       NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                 00000900
001000*   PROGRAM:  TPTLINE                                             00001000
001100*                                                                 00001100
001200*   PASS 3 OF THE NIGHTLY COACHING ANALYTICS RUN.  SORTS THE      00001200
001300*   PLAYER-STATS-FILE BY PLAYER-ID/YEAR/MONTH AND AVERAGES EACH   00001300
001400*   PLAYER'S METRICS WITHIN EACH CALENDAR MONTH, GIVING ONE       00001400
001500*   TIMELINE-OUT-REC PER (PLAYER,YEAR,MONTH) THAT HAS AT LEAST    00001500
001600*   ONE MATCH.  A METRIC NEVER SUPPLIED IN A GIVEN MONTH CARRIES  00001600
001700*   ZERO IN THAT MONTH'S RECORD -- IT IS NOT OMITTED, SINCE THE   00001700
001800*   OUTPUT LAYOUT HAS NO PRESENCE FLAGS OF ITS OWN.               00001800
001900*                                                                 00001900
002000*   WE SORT ASCENDING ON YEAR/MONTH (OLDEST FIRST) RATHER THAN    00002000
002100*   THE DESCENDING ORDER THE ORIGINAL COACHING APPLICATION USED  00002100
002200*   -- A SEQUENTIAL CONTROL-BREAK PASS NATURALLY READS FORWARD   00002200
002300*   IN TIME, AND THE OUTPUT FILE CAN BE RE-SORTED DOWNSTREAM BY  00002300
002400*   ANY CONSUMER THAT WANTS NEWEST-FIRST.                        00002400
002500*                                                                 00002500
002600*   AFTER EACH PLAYER'S LAST MONTH IS WRITTEN WE ALSO ROLL UP    00002600
002700*   THAT PLAYER'S MONTHLY AVERAGES INTO A SINGLE OVERALL         00002700
002800*   AVERAGE-OF-MONTHLY-AVERAGES PER METRIC AND DISPLAY IT TO     00002800
002900*   SYSOUT -- THIS NUMBER APPEARS NOWHERE IN THE OUTPUT FILE,    00002900
003000*   IT IS A CONSOLE-ONLY CONVENIENCE FOR THE COACHING STAFF.      00003000
003100*                                                                 00003100
003200*   CHANGE LOG                                                    00003200
003300*   ----------                                                   00003300
003400*   04/19/88  RJL  INITIAL VERSION.                               00003400
003500*   11/02/88  RJL  ADDED NET-PLAY AND RALLY METRICS TO THE        00003500
003600*                  MONTHLY AVERAGE GROUP.                        00003600
003700*   01/04/99  DCS  Y2K REVIEW -- TO-YEAR IS ALREADY 4 DIGITS,     00003700
003800*                  NO CHANGE REQUIRED.  TKT#2206                  00003800
003900*   06/09/19  DCS  ADDED THE PER-PLAYER OVERALL-AVERAGE SYSOUT    00003900
004000*                  ROLL-UP THE COACHES HAD BEEN ASKING FOR.       00004000
004100*                  TKT#4803                                      00004100
004150*   09/14/21  TJM  PULLED WS-CB-PLAYER-ID, WS-PL-CNT-MONTHS AND   00004150
004160*                  WS-PARA-NAME OUT TO STANDALONE 77-LEVEL ITEMS, 00004160
004170*                  MATCHING WRKSFINL'S OWN HABIT FOR LONE         00004170
004180*                  WORKING-STORAGE COUNTERS -- THEY WERE SITTING  00004180
004190*                  AT THE 01 LEVEL WITH NOTHING TO GROUP.  ALSO   00004190
004195*                  EXPANDED PARAGRAPH-HEADER COMMENTARY.  TKT#5140 00004195
004200*                                                                 00004200
004300******************************************************************00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-370.                                        00004600
004700 OBJECT-COMPUTER. IBM-370.                                        00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT PLAYER-STATS-FILE   ASSIGN TO TPSTATIN                00005200
005300            FILE STATUS  IS  WS-STATS-STATUS.                     00005300
005400     SELECT SORT-WORK-FILE      ASSIGN TO SORTWK02.               00005400
005500     SELECT SORTED-STATS-FILE   ASSIGN TO TPSRTWK2                00005500
005600            FILE STATUS  IS  WS-SORTED-STATUS.                    00005600
005700     SELECT TIMELINE-OUT-FILE   ASSIGN TO TPTMOUT                 00005700
005800            FILE STATUS  IS  WS-TMOUT-STATUS.                     00005800
005900******************************************************************00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200 FD  PLAYER-STATS-FILE                                            00006200
006300     RECORDING MODE IS F.                                        00006300
006400 COPY TPSTATS.                                                    00006400
006500 SD  SORT-WORK-FILE.                                              00006500
006600 01  SW-REC.                                                      00006600
006700     05  FILLER                  PIC X(10).                      00006700
006800     05  SW-PLAYER-ID            PIC X(06).                      00006800
006900     05  SW-YEAR                 PIC 9(04).                      00006900
007000     05  SW-MONTH                PIC 9(02).                      00007000
007100     05  FILLER                  PIC X(76).                      00007100
007200 FD  SORTED-STATS-FILE                                            00007200
007300     RECORDING MODE IS F.                                        00007300
007400 01  SORTED-STATS-REC            PIC X(98).                      00007400
007500 FD  TIMELINE-OUT-FILE                                            00007500
007600     RECORDING MODE IS F.                                        00007600
007700 COPY TPTMOUT.                                                    00007700
007800******************************************************************00007800
007900 WORKING-STORAGE SECTION.                                         00007900
008000 01  WS-FILE-STATUSES.                                           00008000
008100     05  WS-STATS-STATUS         PIC X(02) VALUE SPACES.         00008100
008200     05  WS-SORTED-STATUS        PIC X(02) VALUE SPACES.         00008200
008300     05  WS-TMOUT-STATUS         PIC X(02) VALUE SPACES.         00008300
008350     05  FILLER                  PIC X(01) VALUE SPACE.          00008350
008400 01  WS-SWITCHES.                                                00008400
008500     05  WS-SORTED-EOF           PIC X     VALUE 'N'.            00008500
008600         88  SORTED-EOF           VALUE 'Y'.                     00008600
008700     05  WS-FIRST-REC            PIC X     VALUE 'Y'.            00008700
008750     05  FILLER                  PIC X(01) VALUE SPACE.          00008750
008800******************************************************************00008800
008900*    PLAYER-STATS-REC VIEW OF THE CURRENT SORTED RECORD -- SS-    00008900
009000*    NAMES SO THIS PROGRAM'S OWN FD PLAYER-STATS-FILE (WHICH      00009000
009100*    COPIES TPSTATS AS-IS FOR THE SORT'S USING CLAUSE) DOESN'T    00009100
009200*    COLLIDE WITH IT.                                            00009200
009300******************************************************************00009300
009400 01  SS-PLAYER-STATS-REC.                                         00009400
009500     05  SS-MATCH-ID             PIC X(10).                      00009500
009600     05  SS-PLAYER-ID            PIC X(06).                      00009600
009700     05  SS-MATCH-YEAR           PIC 9(04).                      00009700
009800     05  SS-MATCH-MONTH          PIC 9(02).                      00009800
009900     05  SS-FIRST-SERVE-IN-FLAG  PIC X.                          00009900
010000     05  SS-FIRST-SERVE-IN       PIC 9(03)V9(02).                00010000
010100     05  SS-FIRST-SERVE-PTS-WON-FLAG PIC X.                      00010100
010200     05  SS-FIRST-SERVE-PTS-WON  PIC 9(03)V9(02).                00010200
010300     05  SS-SECOND-SERVE-PTS-WON-FLAG PIC X.                     00010300
010400     05  SS-SECOND-SERVE-PTS-WON PIC 9(03)V9(02).                00010400
010500     05  SS-UNFORCED-ERR-FOREHAND-FLAG PIC X.                    00010500
010600     05  SS-UNFORCED-ERR-FOREHAND PIC 9(03).                     00010600
010700     05  SS-UNFORCED-ERR-BACKHAND-FLAG PIC X.                    00010700
010800     05  SS-UNFORCED-ERR-BACKHAND PIC 9(03).                     00010800
010900     05  SS-WINNERS-FLAG         PIC X.                          00010900
011000     05  SS-WINNERS              PIC 9(03).                      00011000
011100     05  SS-BREAK-PT-CONVERSION-FLAG PIC X.                      00011100
011200     05  SS-BREAK-PT-CONVERSION  PIC 9(03)V9(02).                00011200
011300     05  SS-BREAK-PTS-SAVED-FLAG PIC X.                          00011300
011400     05  SS-BREAK-PTS-SAVED      PIC 9(03)V9(02).                00011400
011500     05  SS-NET-PTS-WON-FLAG     PIC X.                          00011500
011600     05  SS-NET-PTS-WON          PIC 9(03)V9(02).                00011600
011700     05  SS-LONG-RALLY-WIN-RATE-FLAG PIC X.                      00011700
011800     05  SS-LONG-RALLY-WIN-RATE  PIC 9(03)V9(02).                00011800
011900     05  FILLER                  PIC X(22).                     00011900
012000******************************************************************00012000
012100*    CURRENT (PLAYER,YEAR,MONTH) BUCKET KEY AND ITS ACCUMULATORS 00012100
012120*    WS-CB-PLAYER-ID STANDS ALONE AT THE 77 LEVEL -- IT HAS NO    00012120
012140*    FELLOW FIELDS TO GROUP WITH, THE SAME HOUSE HABIT WRKSFINL   00012140
012160*    USES FOR ITS OWN LONE WORKING-STORAGE COUNTERS.              00012160
012200******************************************************************00012200
012300 77  WS-CB-PLAYER-ID              PIC X(06).                     00012300
012400 01  WS-CB-YR-MO-GROUP.                                          00012400
012500     05  WS-CB-YEAR              PIC 9(04) COMP.                 00012500
012600     05  WS-CB-MONTH             PIC 9(02) COMP.                 00012600
012650     05  FILLER                  PIC X(01) VALUE SPACE.          00012650
012700 01  WS-CB-YR-MO-PACKED REDEFINES WS-CB-YR-MO-GROUP PIC 9(06) COMP.00012700
012800 01  WS-MB-ACCUM-GROUP.                                           00012800
012900     05  WS-MB-SUM-FSI           PIC 9(07)V9(02).                00012900
013000     05  WS-MB-CNT-FSI           PIC 9(05) COMP.                 00013000
013100     05  WS-MB-SUM-FSPW          PIC 9(07)V9(02).                00013100
013200     05  WS-MB-CNT-FSPW          PIC 9(05) COMP.                 00013200
013300     05  WS-MB-SUM-SSPW          PIC 9(07)V9(02).                00013300
013400     05  WS-MB-CNT-SSPW          PIC 9(05) COMP.                 00013400
013500     05  WS-MB-SUM-UEF           PIC 9(07)V9(02).                00013500
013600     05  WS-MB-CNT-UEF           PIC 9(05) COMP.                 00013600
013700     05  WS-MB-SUM-UEB           PIC 9(07)V9(02).                00013700
013800     05  WS-MB-CNT-UEB           PIC 9(05) COMP.                 00013800
013900     05  WS-MB-SUM-WIN           PIC 9(07)V9(02).                00013900
014000     05  WS-MB-CNT-WIN           PIC 9(05) COMP.                 00014000
014100     05  WS-MB-SUM-BPC           PIC 9(07)V9(02).                00014100
014200     05  WS-MB-CNT-BPC           PIC 9(05) COMP.                 00014200
014300     05  WS-MB-SUM-BPS           PIC 9(07)V9(02).                00014300
014400     05  WS-MB-CNT-BPS           PIC 9(05) COMP.                 00014400
014500     05  WS-MB-SUM-NPW           PIC 9(07)V9(02).                00014500
014600     05  WS-MB-CNT-NPW           PIC 9(05) COMP.                 00014600
014700     05  WS-MB-SUM-LRWR          PIC 9(07)V9(02).                00014700
014800     05  WS-MB-CNT-LRWR          PIC 9(05) COMP.                 00014800
014850     05  FILLER                  PIC X(01) VALUE SPACE.          00014850
014900 01  WS-MB-AVG-GROUP.                                             00014900
015000     05  WS-MB-AVG-FSI           PIC 9(03)V9(04).                00015000
015100     05  WS-MB-AVG-FSPW          PIC 9(03)V9(04).                00015100
015200     05  WS-MB-AVG-SSPW          PIC 9(03)V9(04).                00015200
015300     05  WS-MB-AVG-UEF           PIC 9(03)V9(04).                00015300
015400     05  WS-MB-AVG-UEB           PIC 9(03)V9(04).                00015400
015500     05  WS-MB-AVG-WIN           PIC 9(03)V9(04).                00015500
015600     05  WS-MB-AVG-BPC           PIC 9(03)V9(04).                00015600
015700     05  WS-MB-AVG-BPS           PIC 9(03)V9(04).                00015700
015800     05  WS-MB-AVG-NPW           PIC 9(03)V9(04).                00015800
015900     05  WS-MB-AVG-LRWR          PIC 9(03)V9(04).                00015900
015950     05  FILLER                  PIC X(01) VALUE SPACE.          00015950
016000 01  WS-MB-AVG-DUMP REDEFINES WS-MB-AVG-GROUP PIC X(70).         00016000
016100******************************************************************00016100
016200*    PER-PLAYER ROLL-UP OF MONTHLY AVERAGES (BUSINESS RULES 5)   00016200
016220*    WS-PL-CNT-MONTHS IS THE DIVISOR IN 350-FINISH-PLAYER'S       00016220
016240*    UNWEIGHTED AVERAGE-OF-AVERAGES -- A LONE COUNTER WITH NO     00016240
016260*    GROUP OF ITS OWN, SO IT TAKES THE 77 LEVEL LIKE WRKSFINL'S   00016260
016280*    STANDALONE COUNTERS DO.                                      00016280
016300******************************************************************00016300
016400 77  WS-PL-CNT-MONTHS             PIC 9(05) COMP VALUE 0.        00016400
016500 01  WS-PL-SUM-GROUP.                                            00016500
016600     05  WS-PL-SUM-FSI           PIC S9(07)V9(04).                00016600
016700     05  WS-PL-SUM-FSPW          PIC S9(07)V9(04).                00016700
016800     05  WS-PL-SUM-SSPW          PIC S9(07)V9(04).                00016800
016900     05  WS-PL-SUM-UEF           PIC S9(07)V9(04).                00016900
017000     05  WS-PL-SUM-UEB           PIC S9(07)V9(04).                00017000
017100     05  WS-PL-SUM-WIN           PIC S9(07)V9(04).                00017100
017200     05  WS-PL-SUM-BPC           PIC S9(07)V9(04).                00017200
017300     05  WS-PL-SUM-BPS           PIC S9(07)V9(04).                00017300
017400     05  WS-PL-SUM-NPW           PIC S9(07)V9(04).                00017400
017500     05  WS-PL-SUM-LRWR          PIC S9(07)V9(04).                00017500
017550     05  FILLER                  PIC X(01) VALUE SPACE.           00017550
017600 01  WS-PL-AVG-GROUP.                                            00017600
017700     05  WS-PL-AVG-FSI           PIC S9(03)V9(04).                00017700
017800     05  WS-PL-AVG-FSPW          PIC S9(03)V9(04).                00017800
017900     05  WS-PL-AVG-SSPW          PIC S9(03)V9(04).                00017900
018000     05  WS-PL-AVG-UEF           PIC S9(03)V9(04).                00018000
018100     05  WS-PL-AVG-UEB           PIC S9(03)V9(04).                00018100
018200     05  WS-PL-AVG-WIN           PIC S9(03)V9(04).                00018200
018300     05  WS-PL-AVG-BPC           PIC S9(03)V9(04).                00018300
018400     05  WS-PL-AVG-BPS           PIC S9(03)V9(04).                00018400
018500     05  WS-PL-AVG-NPW           PIC S9(03)V9(04).                00018500
018600     05  WS-PL-AVG-LRWR          PIC S9(03)V9(04).                00018600
018650     05  FILLER                  PIC X(01) VALUE SPACE.           00018650
018700******************************************************************00018700
018800*    RUN TOTALS                                                  00018800
018900******************************************************************00018900
019000 01  WS-RUN-TOTALS-GROUP.                                        00019000
019100     05  WS-TOTAL-RECORDS        PIC 9(07) COMP VALUE 0.         00019100
019200     05  WS-TOTAL-MONTH-BUCKETS  PIC 9(07) COMP VALUE 0.         00019200
019300     05  WS-TOTAL-PLAYERS        PIC 9(07) COMP VALUE 0.         00019300
019350     05  FILLER                  PIC X(01) VALUE SPACE.          00019350
019400 01  WS-RUN-TOTALS-PACKED REDEFINES WS-RUN-TOTALS-GROUP          00019400
019500                                  PIC 9(21) COMP.                00019500
019520*    WS-PARA-NAME IS THE ABEND-TRACE BREADCRUMB SET AT THE TOP    00019520
019540*    OF EVERY PARAGRAPH BELOW -- A LONE WORKING FIELD, NOT PART   00019540
019560*    OF ANY RECORD, SO IT IS DECLARED AT THE 77 LEVEL.            00019560
019600 77  WS-PARA-NAME                 PIC X(32) VALUE SPACES.         00019600
019700******************************************************************00019700
019800 PROCEDURE DIVISION.                                              00019800
019900******************************************************************00019900
020000                                                                  00020000
020010******************************************************************00020010
020020*    000-MAIN -- DRIVES THE THIRD PASS OF THE NIGHTLY RUN.  THE   00020020
020030*    SORT STEP PUTS PLAYER-STATS-FILE INTO PLAYER/YEAR/MONTH      00020030
020040*    ORDER SO THE CONTROL-BREAK LOOP BELOW CAN DETECT BOTH A      00020040
020050*    MONTH BREAK AND A PLAYER BREAK BY SIMPLE COMPARISON, WITH    00020050
020060*    NO SECOND PASS OR LOOK-AHEAD BUFFER REQUIRED.                00020060
020070******************************************************************00020070
020100 000-MAIN.                                                        00020100
020200     DISPLAY 'TPTLINE STARTED'.                                  00020200
020300                                                                  00020300
020310*    SORT KEY IS ASCENDING YEAR/MONTH (OLDEST FIRST) -- SEE THE   00020310
020320*    PROGRAM-HEADER NOTE ABOVE FOR WHY THIS DIFFERS FROM THE      00020320
020330*    ORIGINAL COACHING APPLICATION'S DESCENDING ORDER.            00020330
020400     SORT SORT-WORK-FILE                                         00020400
020500         ON ASCENDING KEY SW-PLAYER-ID SW-YEAR SW-MONTH           00020500
020600         USING PLAYER-STATS-FILE                                  00020600
020700         GIVING SORTED-STATS-FILE.                                00020700
020800                                                                  00020800
020900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00020900
021000     PERFORM 710-READ-SORTED THRU 710-EXIT.                       00021000
021100     PERFORM 100-PROCESS-RECORD THRU 100-EXIT                     00021100
021200             UNTIL SORTED-EOF.                                    00021200
021300     PERFORM 300-FINISH-LAST-BUCKET THRU 300-EXIT.                00021300
021400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00021400
021500                                                                  00021500
021600     DISPLAY 'TPTLINE ENDED -- RECORDS: ' WS-TOTAL-RECORDS        00021600
021700             ' MONTH-BUCKETS: ' WS-TOTAL-MONTH-BUCKETS.          00021700
021800     DISPLAY '             PLAYERS: ' WS-TOTAL-PLAYERS.           00021800
021900     GOBACK.                                                      00021900
022000                                                                  00022000
022100******************************************************************00022100
022200*    100-PROCESS-RECORD -- TWO-LEVEL CONTROL BREAK.  A PLAYER     00022200
022300*    BREAK ALWAYS IMPLIES A MONTH-BUCKET BREAK TOO, SO WE CLOSE   00022300
022400*    THE BUCKET BEFORE WE CLOSE THE PLAYER.                       00022400
022500******************************************************************00022500
022600 100-PROCESS-RECORD.                                              00022600
022700     MOVE '100-PROCESS-RECORD' TO WS-PARA-NAME.                   00022700
022800     ADD 1 TO WS-TOTAL-RECORDS.                                   00022800
022810*    FIRST RECORD OF THE WHOLE RUN -- PRIME THE BUCKET KEY BUT    00022810
022820*    THERE IS NOTHING TO CLOSE OUT YET, SO NO 250/350 PERFORM.    00022820
022900     IF WS-FIRST-REC = 'Y'                                        00022900
023000         MOVE 'N' TO WS-FIRST-REC                                 00023000
023100         MOVE SS-PLAYER-ID TO WS-CB-PLAYER-ID                     00023100
023200         MOVE SS-MATCH-YEAR TO WS-CB-YEAR                         00023200
023300         MOVE SS-MATCH-MONTH TO WS-CB-MONTH                       00023300
023400         PERFORM 150-ZERO-MONTH-ACCUM THRU 150-EXIT               00023400
023500         PERFORM 155-ZERO-PLAYER-ACCUM THRU 155-EXIT              00023500
023510*    PLAYER CHANGED -- CLOSE THE OLD MONTH BUCKET *AND* THE OLD   00023510
023520*    PLAYER (350 BEFORE RE-PRIMING, SINCE IT STILL NEEDS THE OLD  00023520
023530*    WS-CB-PLAYER-ID FOR THE SYSOUT ROLL-UP LINE).                00023530
023600     ELSE IF SS-PLAYER-ID NOT = WS-CB-PLAYER-ID                   00023600
023700         PERFORM 250-FINISH-MONTH-BUCKET THRU 250-EXIT            00023700
023800         PERFORM 350-FINISH-PLAYER THRU 350-EXIT                  00023800
023900         MOVE SS-PLAYER-ID TO WS-CB-PLAYER-ID                     00023900
024000         MOVE SS-MATCH-YEAR TO WS-CB-YEAR                         00024000
024100         MOVE SS-MATCH-MONTH TO WS-CB-MONTH                       00024100
024200         PERFORM 150-ZERO-MONTH-ACCUM THRU 150-EXIT               00024200
024300         PERFORM 155-ZERO-PLAYER-ACCUM THRU 155-EXIT              00024300
024310*    SAME PLAYER, NEW CALENDAR MONTH -- CLOSE THE MONTH BUCKET    00024310
024320*    ONLY.  THE PLAYER ROLL-UP KEEPS ACCUMULATING.                00024320
024400     ELSE IF SS-MATCH-YEAR NOT = WS-CB-YEAR                       00024400
024500                      OR SS-MATCH-MONTH NOT = WS-CB-MONTH         00024500
024600         PERFORM 250-FINISH-MONTH-BUCKET THRU 250-EXIT            00024600
024700         MOVE SS-MATCH-YEAR TO WS-CB-YEAR                         00024700
024800         MOVE SS-MATCH-MONTH TO WS-CB-MONTH                       00024800
024900         PERFORM 150-ZERO-MONTH-ACCUM THRU 150-EXIT               00024900
025000     END-IF.                                                      00025000
025010*    WHETHER OR NOT A BREAK FIRED ABOVE, THIS RECORD'S OWN        00025010
025020*    METRICS STILL HAVE TO GO INTO THE (NOW CURRENT) BUCKET.      00025020
025100     PERFORM 170-ADD-TO-MONTH-ACCUM THRU 170-EXIT.                00025100
025200     PERFORM 710-READ-SORTED THRU 710-EXIT.                       00025200
025300 100-EXIT.                                                        00025300
025400     EXIT.                                                        00025400
025500                                                                  00025500
025510*    INITIALIZE RESETS EVERY SUM/COUNT PAIR IN THE GROUP TO ITS   00025510
025520*    PICTURE-IMPLIED ZERO IN ONE STATEMENT -- CHEAPER TO MAINTAIN 00025520
025530*    THAN TEN SEPARATE MOVE ZERO STATEMENTS, AND SAFE AGAINST A   00025530
025540*    FUTURE METRIC BEING ADDED TO THE GROUP WITHOUT ALSO BEING    00025540
025550*    ADDED HERE.                                                 00025550
025600 150-ZERO-MONTH-ACCUM.                                            00025600
025700     INITIALIZE WS-MB-ACCUM-GROUP.                               00025700
025800 150-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000                                                                  00026000
026010*    155-ZERO-PLAYER-ACCUM FIRES ONLY ON A PLAYER BREAK (NOT A    00026010
026020*    MONTH BREAK) -- WS-PL-CNT-MONTHS AND WS-PL-SUM-GROUP TRACK   00026020
026030*    THE WHOLE PLAYER'S HISTORY, NOT JUST ONE MONTH.              00026030
026100 155-ZERO-PLAYER-ACCUM.                                          00026100
026200     MOVE 0 TO WS-PL-CNT-MONTHS.                                 00026200
026300     INITIALIZE WS-PL-SUM-GROUP.                                 00026300
026400 155-EXIT.                                                        00026400
026500     EXIT.                                                        00026500
026600                                                                  00026600
026610******************************************************************00026610
026620*    170-ADD-TO-MONTH-ACCUM -- ONE IF PER RAW METRIC, MIRRORING   00026620
026630*    TPSTATS' OWN FLAG-THEN-VALUE LAYOUT.  A METRIC NOT SUPPLIED  00026630
026640*    FOR THIS MATCH (FLAG NOT 'Y') CONTRIBUTES TO NEITHER THE SUM 00026640
026650*    NOR THE COUNT, SO A SPARSE MONTH STILL AVERAGES CORRECTLY    00026650
026660*    OVER ONLY THE MATCHES THAT REPORTED IT.                      00026660
026670******************************************************************00026670
026700 170-ADD-TO-MONTH-ACCUM.                                          00026700
026800     IF SS-FIRST-SERVE-IN-FLAG = 'Y'                              00026800
026900         ADD SS-FIRST-SERVE-IN TO WS-MB-SUM-FSI                   00026900
027000         ADD 1 TO WS-MB-CNT-FSI                                   00027000
027100     END-IF.                                                      00027100
027200     IF SS-FIRST-SERVE-PTS-WON-FLAG = 'Y'                         00027200
027300         ADD SS-FIRST-SERVE-PTS-WON TO WS-MB-SUM-FSPW             00027300
027400         ADD 1 TO WS-MB-CNT-FSPW                                  00027400
027500     END-IF.                                                      00027500
027600     IF SS-SECOND-SERVE-PTS-WON-FLAG = 'Y'                        00027600
027700         ADD SS-SECOND-SERVE-PTS-WON TO WS-MB-SUM-SSPW            00027700
027800         ADD 1 TO WS-MB-CNT-SSPW                                  00027800
027900     END-IF.                                                      00027900
028000     IF SS-UNFORCED-ERR-FOREHAND-FLAG = 'Y'                       00028000
028100         ADD SS-UNFORCED-ERR-FOREHAND TO WS-MB-SUM-UEF            00028100
028200         ADD 1 TO WS-MB-CNT-UEF                                   00028200
028300     END-IF.                                                      00028300
028400     IF SS-UNFORCED-ERR-BACKHAND-FLAG = 'Y'                       00028400
028500         ADD SS-UNFORCED-ERR-BACKHAND TO WS-MB-SUM-UEB            00028500
028600         ADD 1 TO WS-MB-CNT-UEB                                   00028600
028700     END-IF.                                                      00028700
028800     IF SS-WINNERS-FLAG = 'Y'                                     00028800
028900         ADD SS-WINNERS TO WS-MB-SUM-WIN                          00028900
029000         ADD 1 TO WS-MB-CNT-WIN                                   00029000
029100     END-IF.                                                      00029100
029200     IF SS-BREAK-PT-CONVERSION-FLAG = 'Y'                         00029200
029300         ADD SS-BREAK-PT-CONVERSION TO WS-MB-SUM-BPC              00029300
029400         ADD 1 TO WS-MB-CNT-BPC                                   00029400
029500     END-IF.                                                      00029500
029600     IF SS-BREAK-PTS-SAVED-FLAG = 'Y'                             00029600
029700         ADD SS-BREAK-PTS-SAVED TO WS-MB-SUM-BPS                  00029700
029800         ADD 1 TO WS-MB-CNT-BPS                                   00029800
029900     END-IF.                                                      00029900
030000     IF SS-NET-PTS-WON-FLAG = 'Y'                                 00030000
030100         ADD SS-NET-PTS-WON TO WS-MB-SUM-NPW                      00030100
030200         ADD 1 TO WS-MB-CNT-NPW                                   00030200
030300     END-IF.                                                      00030300
030400     IF SS-LONG-RALLY-WIN-RATE-FLAG = 'Y'                         00030400
030500         ADD SS-LONG-RALLY-WIN-RATE TO WS-MB-SUM-LRWR             00030500
030600         ADD 1 TO WS-MB-CNT-LRWR                                  00030600
030700     END-IF.                                                      00030700
030800 170-EXIT.                                                        00030800
030900     EXIT.                                                        00030900
031000                                                                  00031000
031100******************************************************************00031100
031200*    250-FINISH-MONTH-BUCKET -- WRITES THE TIMELINE RECORD AND    00031200
031300*    THEN FOLDS THIS MONTH'S AVERAGES INTO THE PLAYER ROLL-UP.    00031300
031400*    A METRIC WITH ZERO OCCURRENCES THIS MONTH AVERAGES TO ZERO   00031400
031500*    RATHER THAN BEING SKIPPED (NO PRESENCE FLAG ON THE OUTPUT).  00031500
031600******************************************************************00031600
031700 250-FINISH-MONTH-BUCKET.                                         00031700
031800     MOVE '250-FINISH-MONTH-BUCKET' TO WS-PARA-NAME.              00031800
031810*    EACH METRIC'S AVERAGE GUARDS ITS OWN COUNT AGAINST ZERO      00031810
031820*    BEFORE DIVIDING -- A METRIC NEVER SUPPLIED THIS MONTH        00031820
031830*    LEAVES ITS COUNT AT ZERO AND MUST NOT BE DIVIDED INTO.       00031830
031900     IF WS-MB-CNT-FSI = 0                                         00031900
032000         MOVE 0 TO WS-MB-AVG-FSI                                  00032000
032100     ELSE                                                         00032100
032200         COMPUTE WS-MB-AVG-FSI ROUNDED =                         00032200
032300                 WS-MB-SUM-FSI / WS-MB-CNT-FSI                   00032300
032400     END-IF.                                                      00032400
032500     IF WS-MB-CNT-FSPW = 0                                        00032500
032600         MOVE 0 TO WS-MB-AVG-FSPW                                 00032600
032700     ELSE                                                         00032700
032800         COMPUTE WS-MB-AVG-FSPW ROUNDED =                        00032800
032900                 WS-MB-SUM-FSPW / WS-MB-CNT-FSPW                 00032900
033000     END-IF.                                                      00033000
033100     IF WS-MB-CNT-SSPW = 0                                        00033100
033200         MOVE 0 TO WS-MB-AVG-SSPW                                 00033200
033300     ELSE                                                         00033300
033400         COMPUTE WS-MB-AVG-SSPW ROUNDED =                        00033400
033500                 WS-MB-SUM-SSPW / WS-MB-CNT-SSPW                 00033500
033600     END-IF.                                                      00033600
033700     IF WS-MB-CNT-UEF = 0                                         00033700
033800         MOVE 0 TO WS-MB-AVG-UEF                                  00033800
033900     ELSE                                                         00033900
034000         COMPUTE WS-MB-AVG-UEF ROUNDED =                          00034000
034100                 WS-MB-SUM-UEF / WS-MB-CNT-UEF                   00034100
034200     END-IF.                                                      00034200
034300     IF WS-MB-CNT-UEB = 0                                         00034300
034400         MOVE 0 TO WS-MB-AVG-UEB                                  00034400
034500     ELSE                                                         00034500
034600         COMPUTE WS-MB-AVG-UEB ROUNDED =                          00034600
034700                 WS-MB-SUM-UEB / WS-MB-CNT-UEB                   00034700
034800     END-IF.                                                      00034800
034900     IF WS-MB-CNT-WIN = 0                                         00034900
035000         MOVE 0 TO WS-MB-AVG-WIN                                  00035000
035100     ELSE                                                         00035100
035200         COMPUTE WS-MB-AVG-WIN ROUNDED =                          00035200
035300                 WS-MB-SUM-WIN / WS-MB-CNT-WIN                   00035300
035400     END-IF.                                                      00035400
035500     IF WS-MB-CNT-BPC = 0                                         00035500
035600         MOVE 0 TO WS-MB-AVG-BPC                                  00035600
035700     ELSE                                                         00035700
035800         COMPUTE WS-MB-AVG-BPC ROUNDED =                          00035800
035900                 WS-MB-SUM-BPC / WS-MB-CNT-BPC                   00035900
036000     END-IF.                                                      00036000
036100     IF WS-MB-CNT-BPS = 0                                         00036100
036200         MOVE 0 TO WS-MB-AVG-BPS                                  00036200
036300     ELSE                                                         00036300
036400         COMPUTE WS-MB-AVG-BPS ROUNDED =                          00036400
036500                 WS-MB-SUM-BPS / WS-MB-CNT-BPS                   00036500
036600     END-IF.                                                      00036600
036700     IF WS-MB-CNT-NPW = 0                                         00036700
036800         MOVE 0 TO WS-MB-AVG-NPW                                  00036800
036900     ELSE                                                         00036900
037000         COMPUTE WS-MB-AVG-NPW ROUNDED =                          00037000
037100                 WS-MB-SUM-NPW / WS-MB-CNT-NPW                   00037100
037200     END-IF.                                                      00037200
037300     IF WS-MB-CNT-LRWR = 0                                        00037300
037400         MOVE 0 TO WS-MB-AVG-LRWR                                 00037400
037500     ELSE                                                         00037500
037600         COMPUTE WS-MB-AVG-LRWR ROUNDED =                         00037600
037700                 WS-MB-SUM-LRWR / WS-MB-CNT-LRWR                 00037700
037800     END-IF.                                                      00037800
037900                                                                  00037900
037910*    TO-METRIC-AVERAGE IS A TEN-OCCURRENCE TABLE IN TPTMOUT --     00037910
037920*    THE SUBSCRIPT ORDER BELOW MUST MATCH THE COPYBOOK'S OWN      00037920
037930*    METRIC ORDER EXACTLY, SINCE THE OUTPUT RECORD CARRIES NO     00037930
037940*    METRIC NAMES OF ITS OWN.                                     00037940
038000     MOVE WS-CB-PLAYER-ID TO TO-PLAYER-ID.                        00038000
038100     MOVE WS-CB-YEAR TO TO-YEAR.                                  00038100
038200     MOVE WS-CB-MONTH TO TO-MONTH.                                00038200
038300     MOVE WS-MB-AVG-FSI  TO TO-METRIC-AVERAGE (1).                00038300
038400     MOVE WS-MB-AVG-FSPW TO TO-METRIC-AVERAGE (2).                00038400
038500     MOVE WS-MB-AVG-SSPW TO TO-METRIC-AVERAGE (3).                00038500
038600     MOVE WS-MB-AVG-UEF  TO TO-METRIC-AVERAGE (4).                00038600
038700     MOVE WS-MB-AVG-UEB  TO TO-METRIC-AVERAGE (5).                00038700
038800     MOVE WS-MB-AVG-WIN  TO TO-METRIC-AVERAGE (6).                00038800
038900     MOVE WS-MB-AVG-BPC  TO TO-METRIC-AVERAGE (7).                00038900
039000     MOVE WS-MB-AVG-BPS  TO TO-METRIC-AVERAGE (8).                00039000
039100     MOVE WS-MB-AVG-NPW  TO TO-METRIC-AVERAGE (9).                00039100
039200     MOVE WS-MB-AVG-LRWR TO TO-METRIC-AVERAGE (10).               00039200
039300     WRITE TIMELINE-OUT-REC.                                      00039300
039400     ADD 1 TO WS-TOTAL-MONTH-BUCKETS.                             00039400
039500                                                                  00039500
039600     ADD WS-MB-AVG-FSI  TO WS-PL-SUM-FSI.                         00039600
039700     ADD WS-MB-AVG-FSPW TO WS-PL-SUM-FSPW.                        00039700
039800     ADD WS-MB-AVG-SSPW TO WS-PL-SUM-SSPW.                        00039800
039900     ADD WS-MB-AVG-UEF  TO WS-PL-SUM-UEF.                         00039900
040000     ADD WS-MB-AVG-UEB  TO WS-PL-SUM-UEB.                         00040000
040100     ADD WS-MB-AVG-WIN  TO WS-PL-SUM-WIN.                         00040100
040200     ADD WS-MB-AVG-BPC  TO WS-PL-SUM-BPC.                         00040200
040300     ADD WS-MB-AVG-BPS  TO WS-PL-SUM-BPS.                         00040300
040400     ADD WS-MB-AVG-NPW  TO WS-PL-SUM-NPW.                         00040400
040500     ADD WS-MB-AVG-LRWR TO WS-PL-SUM-LRWR.                        00040500
040600     ADD 1 TO WS-PL-CNT-MONTHS.                                   00040600
040610*    NOTE THIS ROLL-UP ADDS THE *MONTHLY AVERAGE*, NOT THE RAW    00040610
040620*    SUM -- 350-FINISH-PLAYER BELOW THEREFORE PRODUCES AN         00040620
040630*    UNWEIGHTED AVERAGE-OF-AVERAGES, NOT A TRUE OVERALL AVERAGE.  00040630
040700 250-EXIT.                                                        00040700
040800     EXIT.                                                        00040800
040900                                                                  00040900
041000******************************************************************00041000
041100*    350-FINISH-PLAYER -- UNWEIGHTED AVERAGE OF THIS PLAYER'S     00041100
041200*    MONTHLY AVERAGES, ONE METRIC AT A TIME, DISPLAYED TO SYSOUT  00041200
041300*    ONLY.  DOES NOT APPEAR IN TIMELINE-OUT-FILE.  WS-PL-CNT-     00041310
041320*    MONTHS CAN NEVER BE ZERO HERE -- THIS PARAGRAPH ONLY RUNS    00041320
041330*    AFTER AT LEAST ONE 250-FINISH-MONTH-BUCKET HAS ADDED TO IT.  00041330
041400******************************************************************00041400
041500 350-FINISH-PLAYER.                                               00041500
041600     MOVE '350-FINISH-PLAYER' TO WS-PARA-NAME.                    00041600
041700     ADD 1 TO WS-TOTAL-PLAYERS.                                   00041700
041800     COMPUTE WS-PL-AVG-FSI  ROUNDED = WS-PL-SUM-FSI  / WS-PL-CNT-MONTHS.00041800
041900     COMPUTE WS-PL-AVG-FSPW ROUNDED = WS-PL-SUM-FSPW / WS-PL-CNT-MONTHS.00041900
042000     COMPUTE WS-PL-AVG-SSPW ROUNDED = WS-PL-SUM-SSPW / WS-PL-CNT-MONTHS.00042000
042100     COMPUTE WS-PL-AVG-UEF  ROUNDED = WS-PL-SUM-UEF  / WS-PL-CNT-MONTHS.00042100
042200     COMPUTE WS-PL-AVG-UEB  ROUNDED = WS-PL-SUM-UEB  / WS-PL-CNT-MONTHS.00042200
042300     COMPUTE WS-PL-AVG-WIN  ROUNDED = WS-PL-SUM-WIN  / WS-PL-CNT-MONTHS.00042300
042400     COMPUTE WS-PL-AVG-BPC  ROUNDED = WS-PL-SUM-BPC  / WS-PL-CNT-MONTHS.00042400
042500     COMPUTE WS-PL-AVG-BPS  ROUNDED = WS-PL-SUM-BPS  / WS-PL-CNT-MONTHS.00042500
042600     COMPUTE WS-PL-AVG-NPW  ROUNDED = WS-PL-SUM-NPW  / WS-PL-CNT-MONTHS.00042600
042700     COMPUTE WS-PL-AVG-LRWR ROUNDED = WS-PL-SUM-LRWR / WS-PL-CNT-MONTHS.00042700
042800                                                                  00042800
042900     DISPLAY 'PLAYER ' WS-CB-PLAYER-ID ' MONTHLY AVG -- FSI: '    00042900
043000             WS-PL-AVG-FSI ' FSPW: ' WS-PL-AVG-FSPW               00043000
043100             ' SSPW: ' WS-PL-AVG-SSPW ' UEF: ' WS-PL-AVG-UEF.     00043100
043200     DISPLAY '           MONTHLY AVG -- UEB: ' WS-PL-AVG-UEB      00043200
043300             ' WIN: ' WS-PL-AVG-WIN ' BPC: ' WS-PL-AVG-BPC        00043300
043400             ' BPS: ' WS-PL-AVG-BPS.                              00043400
043500     DISPLAY '           MONTHLY AVG -- NPW: ' WS-PL-AVG-NPW      00043500
043600             ' LRWR: ' WS-PL-AVG-LRWR                            00043600
043700             ' MONTHS: ' WS-PL-CNT-MONTHS.                        00043700
043800 350-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000                                                                  00044000
044010*    NO CONTROL BREAK EVER FIRES FOR THE LAST RECORD OF THE       00044010
044020*    SORTED FILE, SO THE FINAL MONTH AND FINAL PLAYER HAVE TO BE  00044020
044030*    CLOSED OUT HERE BY HAND.  WS-FIRST-REC STILL 'Y' MEANS THE   00044030
044040*    INPUT FILE WAS EMPTY -- NOTHING TO FINISH.                   00044040
044100 300-FINISH-LAST-BUCKET.                                          00044100
044200     IF WS-FIRST-REC = 'N'                                       00044200
044300         PERFORM 250-FINISH-MONTH-BUCKET THRU 250-EXIT            00044300
044400         PERFORM 350-FINISH-PLAYER THRU 350-EXIT                  00044400
044500     END-IF.                                                      00044500
044600 300-EXIT.                                                        00044600
044700     EXIT.                                                        00044700
044800                                                                  00044800
044810*    FATAL ON A BAD OPEN.  PLAYER-STATS-FILE AND SORT-WORK-FILE   00044810
044820*    ARE NOT OPENED HERE -- THE SORT VERB IN 000-MAIN OWNS THEM   00044820
044830*    FOR THE DURATION OF THE SORT STEP ONLY.                     00044830
044900 700-OPEN-FILES.                                                  00044900
045000     OPEN INPUT  SORTED-STATS-FILE                                00045000
045100          OUTPUT TIMELINE-OUT-FILE.                               00045100
045200     IF WS-SORTED-STATUS NOT = '00'                               00045200
045300         DISPLAY 'ERROR OPENING SORTED-STATS-FILE. RC: '          00045300
045400                 WS-SORTED-STATUS                                 00045400
045500         MOVE 16 TO RETURN-CODE                                   00045500
045600         MOVE 'Y' TO WS-SORTED-EOF                                00045600
045700     END-IF.                                                      00045700
045800 700-EXIT.                                                        00045800
045900     EXIT.                                                        00045900
046000                                                                  00046000
046010*    READS INTO THE SS- MIRROR RECORD, NOT DIRECTLY INTO          00046010
046020*    SORTED-STATS-REC, SO THE CONTROL-BREAK LOGIC ABOVE CAN USE   00046020
046030*    NAMED FIELDS INSTEAD OF RAW BYTE POSITIONS.                  00046030
046100 710-READ-SORTED.                                                 00046100
046200     READ SORTED-STATS-FILE INTO SS-PLAYER-STATS-REC              00046200
046300         AT END MOVE 'Y' TO WS-SORTED-EOF                         00046300
046400     END-READ.                                                    00046400
046500 710-EXIT.                                                        00046500
046600     EXIT.                                                        00046600
046700                                                                  00046700
046710*    NORMAL END-OF-RUN CLOSE.  NO FILE-STATUS CHECK HERE -- A     00046710
046720*    CLOSE FAILURE THIS LATE IN THE RUN IS CAUGHT BY THE          00046720
046730*    OPERATING SYSTEM, NOT BY THIS PROGRAM.                      00046730
046800 790-CLOSE-FILES.                                                 00046800
046900     CLOSE SORTED-STATS-FILE                                      00046900
047000           TIMELINE-OUT-FILE.                                     00047000
047100 790-EXIT.                                                        00047100
047200     EXIT.                                                        00047200
