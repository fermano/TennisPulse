000100******************************************************************00000100
000200*                                                                  00000200
000300*   COPYBOOK:  TPHLOUT                                             00000300
000400*                                                                  00000400
000500*   DESCRIPTIVE NAME = HIGHLIGHT-OUT-REC LAYOUT                    00000500
000600*                                                                  00000600
000700*   ONE RECORD PER HIGHLIGHT CATEGORY -- WRITTEN BY TPHILITE       00000700
000800*   AFTER ALL PLAYERS HAVE BEEN AVERAGED AND SCORED.  AT MOST      00000800
000900*   5 RECORDS PER RUN; A CATEGORY WITH NO PLAYERS AT ALL IS        00000900
001000*   SIMPLY NOT WRITTEN.                                           00001000
001100*                                                                  00001100
001200*   HISTORY                                                       00001200
001300*   -------                                                       00001300
001400*   2018-04-02  RJL  INITIAL LAYOUT                                00001400
001500*                                                                  00001500
001600******************************************************************00001600
001700 01  HIGHLIGHT-OUT-REC.                                            00001700
001800     05  HO-CATEGORY                     PIC X(20).                00001800
001900         88  HO-CAT-BEST-SERVE            VALUE 'BEST-SERVE'.       00001900
002000         88  HO-CAT-BEST-RALLY            VALUE 'BEST-RALLY-PLAYER'.00002000
002100         88  HO-CAT-BEST-NET              VALUE 'BEST-NET-PLAYER'.  00002100
002200         88  HO-CAT-BEST-PRESSURE         VALUE                    00002200
002300                                       'BEST-PRESSURE-PLAYER'.     00002300
002400         88  HO-CAT-CLEANEST-BASELINE     VALUE 'CLEANEST-BASELINE'.00002400
002500     05  HO-PLAYER-ID                     PIC X(06).                00002500
002600     05  HO-SCORE                         PIC 9(03)V9(04).          00002600
002700     05  FILLER                           PIC X(08).                00002700
