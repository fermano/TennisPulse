000100******************************************************************00000100
000200*                                                                  00000200
000300*   COPYBOOK:  TPMETWK                                             00000300
000400*                                                                  00000400
000500*   DESCRIPTIVE NAME = TPRULES LINKAGE WORK AREA                   00000500
000600*                                                                  00000600
000700*   BUILT BY TPCOACH1 FROM ONE PLAYER-STATS-REC AND PASSED TO      00000700
000800*   TPRULES ON THE CALL; TPRULES FILLS IN TPM-OUTPUT-METRICS       00000900
000900*   AND RETURNS.  THE 10-ENTRY TABLES ARE ALWAYS IN THE SAME       00000900
001000*   FIXED METRIC ORDER --                                          00001000
001100*                                                                  00001100
001200*     1 FIRST-SERVE-IN          6 WINNERS                          00001200
001300*     2 FIRST-SERVE-PTS-WON     7 BREAK-PT-CONVERSION               00001300
001400*     3 SECOND-SERVE-PTS-WON    8 BREAK-PTS-SAVED                   00001400
001500*     4 UNFORCED-ERR-FOREHAND   9 NET-PTS-WON                       00001500
001600*     5 UNFORCED-ERR-BACKHAND  10 LONG-RALLY-WIN-RATE                00001600
001700*                                                                  00001700
001800*   THIS ORDER IS A DELIBERATE HOUSE CONVENTION -- NOTHING ON     00001800
001900*   PLAYER-STATS-REC TIES A METRIC TO A FIXED POSITION, SO EVERY  00001900
002000*   TABLE IN THIS SYSTEM IS KEYED TO THE SAME 1-10 NUMBERING      00002000
002050*   ABOVE TO KEEP STATUSES, TIPS AND TIMELINE AVERAGES ALIGNED.   00002050
002100*                                                                  00002100
002200*   HISTORY                                                       00002200
002300*   -------                                                       00002300
002400*   2018-03-22  RJL  INITIAL LAYOUT                                00002400
002500*                                                                  00002500
002600******************************************************************00002600
002700 01  TPM-INPUT-METRICS.                                            00002700
002800     05  TPM-IN-FIRST-SERVE-IN-FLAG       PIC X.                   00002800
002900     05  TPM-IN-FIRST-SERVE-IN            PIC 9(03)V9(02).         00002900
003000     05  TPM-IN-FIRST-SERVE-PTS-WON-FLAG  PIC X.                   00003000
003100     05  TPM-IN-FIRST-SERVE-PTS-WON       PIC 9(03)V9(02).         00003100
003200     05  TPM-IN-SECOND-SERVE-PTS-WON-FLAG PIC X.                   00003200
003300     05  TPM-IN-SECOND-SERVE-PTS-WON      PIC 9(03)V9(02).         00003300
003400     05  TPM-IN-UNFORCED-ERR-FH-FLAG      PIC X.                   00003400
003500     05  TPM-IN-UNFORCED-ERR-FOREHAND     PIC 9(03).               00003500
003600     05  TPM-IN-UNFORCED-ERR-BH-FLAG      PIC X.                   00003600
003700     05  TPM-IN-UNFORCED-ERR-BACKHAND     PIC 9(03).               00003700
003800     05  TPM-IN-WINNERS-FLAG              PIC X.                   00003800
003900     05  TPM-IN-WINNERS                   PIC 9(03).               00003900
004000     05  TPM-IN-BREAK-PT-CONVERSION-FLAG  PIC X.                   00004000
004100     05  TPM-IN-BREAK-PT-CONVERSION       PIC 9(03)V9(02).         00004100
004200     05  TPM-IN-BREAK-PTS-SAVED-FLAG      PIC X.                   00004200
004300     05  TPM-IN-BREAK-PTS-SAVED           PIC 9(03)V9(02).         00004300
004400     05  TPM-IN-NET-PTS-WON-FLAG          PIC X.                   00004400
004500     05  TPM-IN-NET-PTS-WON               PIC 9(03)V9(02).         00004500
004600     05  TPM-IN-LONG-RALLY-WIN-FLAG       PIC X.                   00004600
004700     05  TPM-IN-LONG-RALLY-WIN-RATE       PIC 9(03)V9(02).         00004700
004800*                                                                  00004800
004900 01  TPM-OUTPUT-METRICS.                                           00004900
005000     05  TPM-OUT-COACHING-STATUS          PIC X(12).               00005000
005100     05  TPM-OUT-METRIC-COUNT             PIC 9(02).               00005100
005200     05  TPM-OUT-STATUSES OCCURS 10 TIMES.                        00005200
005300         10  TPM-OUT-STATUS                PIC X(09).               00005300
005400     05  TPM-OUT-TIP-COUNT                PIC 9(02).               00005400
005500     05  TPM-OUT-TIPS OCCURS 10 TIMES.                            00005500
005600         10  TPM-OUT-TIP                   PIC X(24).               00005600
005700*                                                                  00005700
005800*    KEPT OUTSIDE TPM-OUTPUT-METRICS SO THAT A CALLER CAN          00005800
005900*    REDEFINE THE ALL-DISPLAY PORTION ABOVE AS ONE PIC X FOR A     00005900
006000*    TRACE DUMP WITHOUT TANGLING A COMP ITEM INTO THE REDEFINE.    00006000
006100 01  TPM-RETURN-CD                        PIC S9(04) COMP.         00006100
